000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SRATELKP.
000300 AUTHOR.        R.CHIRINOS.
000400 INSTALLATION.  IBM-BCP.
000500 DATE-WRITTEN.  03-02-1985.
000600 DATE-COMPILED. 03-02-1985.
000700 SECURITY.      NONE.
000800*================================================================*
000900* SUCCESS RATE LOOKUP SUBROUTINE                                *
001000*                                                                *
001100* CALLED BY GWPRICE (AND ANY OTHER SCORING PROGRAM) TO FETCH    *
001200* THE TRAILING SUCCESS RATE FOR ONE (GATEWAY, PAYMENT-MODE)     *
001300* PAIR.  DEFAULTS TO 95.00 WHEN THE PAIR HAS NO IN-WINDOW       *
001400* TRANSACTIONS, SO A NEW COMBINATION IS NOT UNFAIRLY PENALIZED  *
001500* BY THE SCORER.                                                 *
001600*                                                                *
001700* THE WINDOWED MASTER IS LOADED INTO WS-RATE-TABLE ONLY ON THE  *
001800* FIRST CALL OF A RUN (SW-FIRST-CALL).  WORKING-STORAGE OF A    *
001900* STATICALLY-LINKED SUBPROGRAM PERSISTS BETWEEN CALLS IN THE    *
002000* SAME RUN UNIT, SO LATER CALLS REUSE THE TABLE INSTEAD OF      *
002100* RE-READING THE MASTER.                                        *
002200*                                                                *
002300* CHANGE LOG                                                    *
002400*  03/02/1985 RCH  ORIGINAL - REQ GW-011                        *
002500*  19/01/1999 RCH  Y2K - SWITCHED ACCEPT FROM DATE (YY) TO      *
002600*                  ACCEPT FROM DATE YYYYMMDD, 4-DIGIT YEAR      *
002700*  12/12/2021 LTN  DEFAULT RATE RAISED TO 95.00 PER REQ GW-016  *
002800*  03/05/2022 LTN  DAY-COUNT AGING NOW SHARED 30/360 CONVENTION *
002900*                  WITH SUCCRATE - REQ GW-034                   *
003000*================================================================*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.   IBM.
003400 OBJECT-COMPUTER.   IBM.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TXNMSTR  ASSIGN   TO TXNMSTR
004000        ORGANIZATION IS INDEXED
004100        ACCESS MODE  IS SEQUENTIAL
004200        RECORD KEY   IS TXM-TRANSACTION-ID
004300        FILE STATUS  IS FS-STAT-TXM.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TXNMSTR
004700     LABEL RECORD STANDARD.
004800     COPY TXNMSTR.
004900 WORKING-STORAGE SECTION.
005000 77  SW-FIRST-CALL               PIC X VALUE 'Y'.
005100     88  FIRST-CALL                  VALUE 'Y'.
005200     88  NOT-FIRST-CALL              VALUE 'N'.
005300 77  SW-END-MASTER               PIC X VALUE '0'.
005400     88  END-MASTER                  VALUE '1'.
005500 01  FILE-STATUS-CODES.
005600     05  FS-STAT-TXM             PIC X(02).
005700         88  TXM-OK                  VALUE '00'.
005710     05  FILLER                  PIC X(04).
005800 01  WS-CONTADORES.
005900     05  WS-MASTER-RECS-READ     PIC S9(8) COMP SYNC VALUE 0.
006000     05  WS-RATE-SUB             PIC S9(4) COMP VALUE 0.
006100     05  WS-RATE-MAX             PIC S9(4) COMP VALUE 0.
006110     05  FILLER                  PIC X(04).
006200*Today's date, used as the end-point of the trailing window
006300 01  WS-TODAY-DATE               PIC 9(08) VALUE 0.
006400 01  WS-TODAY-PARTS REDEFINES WS-TODAY-DATE.
006500     05  WS-TODAY-YEAR           PIC 9(04).
006600     05  WS-TODAY-MONTH          PIC 9(02).
006700     05  WS-TODAY-DAY            PIC 9(02).
006800*Shop's 30/360 day-count aging work area (see GW-034) - every
006900*month is treated as 30 days, matching SUCCRATE's own windowing
007000 01  DC-DATE-WORK.
007100     05  DC-YEAR                 PIC 9(04).
007200     05  DC-MONTH                PIC 9(02).
007300     05  DC-DAY                  PIC 9(02).
007350 01  DC-DATE-WORK-X REDEFINES DC-DATE-WORK
007360                                     PIC 9(08).
007400 01  DC-DAY-COUNT                PIC S9(9) COMP-3 VALUE 0.
007500 01  WS-DAY-COUNT-VARS.
007600     05  WS-TODAY-DAY-COUNT      PIC S9(9) COMP-3 VALUE 0.
007700     05  WS-TXN-DAY-COUNT        PIC S9(9) COMP-3 VALUE 0.
007800     05  WS-CUTOFF-DAY-COUNT     PIC S9(9) COMP-3 VALUE 0.
007810     05  FILLER                  PIC X(04).
007900*Windowed (GATEWAY, MODE) success-rate table, loaded once per run
008000 01  WS-RATE-TABLE.
008100     05  WS-RATE-ENTRY OCCURS 50 TIMES INDEXED BY RT-IDX.
008200         10  RT-GATEWAY          PIC X(10).
008300         10  RT-PAYMENT-MODE     PIC X(12).
008400         10  RT-TOTAL-TXNS       PIC S9(7) COMP-3 VALUE 0.
008500         10  RT-SUCCESS-TXNS     PIC S9(7) COMP-3 VALUE 0.
008600*    ALTERNATE FLAT VIEW OF THE WHOLE TABLE, USED TO BLANK IT
008700*    OUT IN ONE MOVE DURING 000-HOUSEKEEPING
008800 01  WS-RATE-TABLE-X REDEFINES WS-RATE-TABLE
008900                                     PIC X(1500).
009000 77  WS-FOUND-SW                 PIC X VALUE 'N'.
009100     88  ENTRY-FOUND                 VALUE 'Y'.
009200 77  WS-DEFAULT-RATE             PIC 9(3)V99 VALUE 95.00.
009300 LINKAGE SECTION.
009400     COPY SRLKPARM.
009900 PROCEDURE DIVISION USING LKP-PARM-AREA.
010000     IF FIRST-CALL
010100        PERFORM 000-HOUSEKEEPING
010200        SET NOT-FIRST-CALL TO TRUE
010300     END-IF
010400     PERFORM 100-LOOKUP-RATE
010500     MOVE 0 TO RETURN-CODE
010600     GOBACK.
010700*
010800 000-HOUSEKEEPING.
010900     DISPLAY "INIT SRATELKP.."
011000     MOVE SPACES TO WS-RATE-TABLE-X
011100     MOVE 0      TO WS-RATE-MAX
011200     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
011300     MOVE WS-TODAY-YEAR  TO DC-YEAR
011400     MOVE WS-TODAY-MONTH TO DC-MONTH
011500     MOVE WS-TODAY-DAY   TO DC-DAY
011600     PERFORM 150-CALC-DAY-COUNT
011700     MOVE DC-DAY-COUNT TO WS-TODAY-DAY-COUNT
011800     COMPUTE WS-CUTOFF-DAY-COUNT =
011900             WS-TODAY-DAY-COUNT - LKP-WINDOW-DAYS
012000     OPEN INPUT TXNMSTR
012100     IF NOT TXM-OK
012200        DISPLAY 'ERROR IN OPEN INPUT TXNMSTR '
012300        DISPLAY 'FILE STATUS = ' FS-STAT-TXM
012400        GO TO 000-EXIT.
012500     PERFORM 190-READ-MASTER.
012600 000-EXIT.
012700     EXIT.
012800*
012900*Converts DC-YEAR/DC-MONTH/DC-DAY into DC-DAY-COUNT using the
013000*shop's 30/360 aging convention (every month is 30 days)
013100 150-CALC-DAY-COUNT.
013200     COMPUTE DC-DAY-COUNT =
013300             (DC-YEAR * 360) + (DC-MONTH * 30) + DC-DAY.
013400*
013500 190-READ-MASTER.
013600     READ TXNMSTR NEXT RECORD
013700     AT END
013800         SET END-MASTER TO TRUE
013900     NOT AT END
014000         ADD 1 TO WS-MASTER-RECS-READ
014100         PERFORM 200-ACCUMULATE-RECORD
014200     END-READ
014300     IF NOT END-MASTER
014400         PERFORM 190-READ-MASTER
014500     END-IF.
014600*
014700*Adds one master record into the windowed rate table if its
014800*CREATED-AT falls within the trailing window
014900 200-ACCUMULATE-RECORD.
015000     MOVE TXM-CRE-DATE-ONLY (1:4) TO DC-YEAR
015100     MOVE TXM-CRE-DATE-ONLY (6:2) TO DC-MONTH
015200     MOVE TXM-CRE-DATE-ONLY (9:2) TO DC-DAY
015300     PERFORM 150-CALC-DAY-COUNT
015400     MOVE DC-DAY-COUNT TO WS-TXN-DAY-COUNT
015500     IF WS-TXN-DAY-COUNT < WS-CUTOFF-DAY-COUNT
015600         GO TO 200-EXIT.
015700     MOVE 'N' TO WS-FOUND-SW
015800     SET RT-IDX TO 1
015900     SEARCH WS-RATE-ENTRY
016000         AT END
016100             PERFORM 210-ADD-NEW-ENTRY
016200         WHEN RT-GATEWAY (RT-IDX)      = TXM-GATEWAY
016300          AND RT-PAYMENT-MODE (RT-IDX) = TXM-PAYMENT-MODE
016400             SET ENTRY-FOUND TO TRUE
016500     END-SEARCH
016600     IF ENTRY-FOUND
016700         PERFORM 220-UPDATE-ENTRY
016800     END-IF.
016900 200-EXIT.
017000     EXIT.
017100*
017200 210-ADD-NEW-ENTRY.
017300     ADD 1 TO WS-RATE-MAX
017400     SET RT-IDX TO WS-RATE-MAX
017500     MOVE TXM-GATEWAY      TO RT-GATEWAY (RT-IDX)
017600     MOVE TXM-PAYMENT-MODE TO RT-PAYMENT-MODE (RT-IDX)
017700     MOVE 0                TO RT-TOTAL-TXNS (RT-IDX)
017800     MOVE 0                TO RT-SUCCESS-TXNS (RT-IDX)
017900     SET ENTRY-FOUND TO TRUE.
018000*
018100 220-UPDATE-ENTRY.
018200     ADD 1 TO RT-TOTAL-TXNS (RT-IDX)
018300     IF TXM-ST-SUCCESS
018400         ADD 1 TO RT-SUCCESS-TXNS (RT-IDX)
018500     END-IF.
018600*
018700*Single-pair lookup used by the scorer; returns the default rate
018800*when the pair has no in-window transactions
018900 100-LOOKUP-RATE.
019000     MOVE 'N' TO WS-FOUND-SW
019100     SET RT-IDX TO 1
019200     SEARCH WS-RATE-ENTRY
019300         AT END
019400             CONTINUE
019500         WHEN RT-GATEWAY (RT-IDX)      = LKP-GATEWAY
019600          AND RT-PAYMENT-MODE (RT-IDX) = LKP-PAYMENT-MODE
019700             SET ENTRY-FOUND TO TRUE
019800     END-SEARCH
019900     IF ENTRY-FOUND AND RT-TOTAL-TXNS (RT-IDX) > 0
020000         COMPUTE LKP-SUCCESS-RATE ROUNDED =
020100             RT-SUCCESS-TXNS (RT-IDX) * 100 / RT-TOTAL-TXNS (RT-IDX)
020200     ELSE
020300         MOVE WS-DEFAULT-RATE TO LKP-SUCCESS-RATE
020400     END-IF.
