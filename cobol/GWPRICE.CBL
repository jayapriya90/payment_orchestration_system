000100 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    GWPRICE.
000400 AUTHOR.        R.CHIRINOS.
000500 INSTALLATION.  IBM-BCP.
000600 DATE-WRITTEN.  14-06-1987.
000700 DATE-COMPILED. 14-06-1987.
000800 SECURITY.      NONE.
000900*================================================================*
001000* CHECKOUT PAYMENT OPTION PRICER / RECOMMENDER                  =*
001100*                                                                *
001200* PRICES EVERY (GATEWAY, PAYMENT-MODE) COMBINATION AGAINST A    =*
001300* CHECKOUT REQUEST'S AMOUNT, TAGS EACH WITH ITS TRAILING        =*
001400* SUCCESS RATE, AND FLAGS THE BEST-SCORING COMBINATION AS THE   =*
001500* RECOMMENDED OPTION.                                           =*
001600*                                                                *
001700* CHANGE LOG                                                    =*
001800*  14/06/1987 RCH  ORIGINAL - REQ GW-006                        =*
001900*  05/04/2021 RCH  ADDED NETBANKING TIER PER REQ GW-008         =*
002000*  30/09/2021 RCH  SUCCESS RATE NOW VIA CALL 'SRATELKP' INSTEAD =*
002100*                  OF INLINE TABLE - REQ GW-011                 =*
002200*  19/01/1999 RCH  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM =*
002300*  14/02/2022 LTN  CASHFREE NETBANKING RETIRED PER REQ GW-030,  =*
002400*                  COMBO TABLE NOW 9 ENTRIES NOT 11             =*
002500*  11/08/2022 LTN  SCORE CARRIED TO 5 DECIMALS PER REQ GW-037   =*
002600*================================================================*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM.
003000 OBJECT-COMPUTER.   IBM.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT CKREQIN  ASSIGN   TO CKREQIN
003600        FILE STATUS  IS  FS-STAT-CKREQ.
003700     SELECT CKOPTOUT ASSIGN   TO CKOPTOUT
003800        FILE STATUS  IS  FS-STAT-CKOPT.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  CKREQIN
004200     RECORDING MODE IS F
004300     BLOCK CONTAINS 0 RECORDS
004400     RECORD CONTAINS 20 CHARACTERS
004500     DATA RECORD IS CKREQ-REC.
004600 01  CKREQ-REC.
004700     05  CKREQ-REQUEST-ID            PIC X(08).
004800     05  CKREQ-AMOUNT                PIC 9(7)V99.
004850     05  FILLER                      PIC X(03).
004900 FD  CKOPTOUT
005000     RECORDING MODE IS F
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORD CONTAINS 80 CHARACTERS
005300     DATA RECORD IS CKO-OPTION-RECORD.
005400     COPY CKOPTREC.
005500 WORKING-STORAGE SECTION.
005600*Working Variables
005700 01  WS-CONTADORES.
005800     05  WS-REQS-READ            PIC S9(8) COMP SYNC VALUE 0.
005900     05  WS-OPTS-WRITTEN         PIC S9(8) COMP SYNC VALUE 0.
006000     05  WS-COMBO-SUB            PIC S9(4) COMP VALUE 0.
006100     05  WS-BEST-SUB             PIC S9(4) COMP VALUE 0.
006150     05  FILLER                  PIC X(04).
006200 77  SW-END                      PIC X VALUE '0'.
006300     88  NOT-EOF                     VALUE '0'.
006400     88  EOF-FILE                    VALUE '1'.
006500 01  FILE-STATUS-CODES.
006600     05  FS-STAT-CKREQ           PIC X(02).
006700         88  CKREQ-OK                VALUE '00'.
006800     05  FS-STAT-CKOPT           PIC X(02).
006900         88  CKOPT-OK                VALUE '00'.
006950     05  FILLER                  PIC X(04).
007000*Nine fixed gateway/mode combinations, loaded in fixed order
007100 01  GWCOMBO-TABLE.
007200     05  GWCOMBO-ENTRY OCCURS 9 TIMES INDEXED BY GWC-IDX.
007300         10  GWCOMBO-GATEWAY         PIC X(10).
007400         10  GWCOMBO-MODE            PIC X(12).
007450         10  FILLER                  PIC X(04).
007500*    ALTERNATE FLAT VIEW OF ONE COMBO ENTRY, USED WHEN COMPARING
007600*    THE WINNING COMBINATION'S KEY AS A SINGLE ALPHANUMERIC ITEM
007700 01  WS-BEST-COMBO-KEY.
007800     05  WS-BEST-GATEWAY             PIC X(10).
007900     05  WS-BEST-MODE                PIC X(12).
008000 01  WS-BEST-COMBO-KEY-X REDEFINES WS-BEST-COMBO-KEY
008100                                     PIC X(22).
008200*Per-combination results, saved during the scoring pass and rewritten
008220*in 240-WRITE-OPTIONS once the recommended combo is known
008250 01  WS-SAVE-TABLE.
008260     05  WS-SAVE-ENTRY OCCURS 9 TIMES.
008270         10  SV-FEE-PCT          PIC 9V99.
008280         10  SV-FEE-AMT          PIC 9(7)V99.
008290         10  SV-TOT-AMT          PIC 9(7)V99.
008295         10  SV-SUC-RATE         PIC 9(3)V99.
008296         10  FILLER              PIC X(04).
008298*Tiered fee calc work area
008300 01  WS-FEE-CALC-VARS.
008400     05  WS-FEE-PERCENTAGE           PIC 9V99    VALUE 0.
008500     05  WS-FEE-AMOUNT               PIC 9(7)V99 VALUE 0.
008600     05  WS-TOTAL-AMOUNT             PIC 9(7)V99 VALUE 0.
008650     05  FILLER                      PIC X(04).
008700*    ALTERNATE ALPHANUMERIC VIEW OF THE REQUEST AMOUNT, USED
008800*    WHEN BUILDING THE RAW-BYTES TRACE LINE IN AN ABEND DUMP
008900 01  CKREQ-AMOUNT-X REDEFINES CKREQ-AMOUNT
009000                                     PIC X(09).
009100*Scoring work area - score carried to 5 decimal places so that
009200*small TOTAL-AMOUNT differences still distinguish options
009300 01  WS-SCORE-VARS.
009400     05  WS-SCORE                    PIC S9(5)V9(5) VALUE 0.
009500     05  WS-BEST-SCORE               PIC S9(5)V9(5) VALUE 0.
009600     05  WS-THOUSAND-OVER-TOTAL      PIC S9(5)V9(5) VALUE 0.
009650     05  FILLER                      PIC X(04).
009700*    ALTERNATE PACKED VIEW OF THE RUNNING BEST SCORE, KEPT SO
009800*    ABEND DUMPS SHOW THE SCORE IN PACKED-DECIMAL, NOT ZONED
009900 01  WS-BEST-SCORE-PACKED REDEFINES WS-BEST-SCORE
010000                                     PIC S9(5)V9(5) COMP-3.
010100*Linkage parms for the success-rate lookup subprogram
010200     COPY SRLKPARM.
010300 PROCEDURE DIVISION.
010400     PERFORM 000-HOUSEKEEPING.
010500     PERFORM 100-PRICE-REQUEST UNTIL EOF-FILE.
010600     PERFORM 900-TERMINAR.
010700     GOBACK.
010800*
010900 000-HOUSEKEEPING.
011000     DISPLAY "INIT GWPRICE.."
011100     MOVE 'Razorpay'   TO GWCOMBO-GATEWAY (1)
011200     MOVE 'debit_card' TO GWCOMBO-MODE    (1)
011300     MOVE 'Razorpay'   TO GWCOMBO-GATEWAY (2)
011400     MOVE 'credit_card' TO GWCOMBO-MODE   (2)
011500     MOVE 'Razorpay'   TO GWCOMBO-GATEWAY (3)
011600     MOVE 'netbanking' TO GWCOMBO-MODE    (3)
011700     MOVE 'Razorpay'   TO GWCOMBO-GATEWAY (4)
011800     MOVE 'upi'        TO GWCOMBO-MODE    (4)
011900     MOVE 'PayU'       TO GWCOMBO-GATEWAY (5)
012000     MOVE 'debit_card' TO GWCOMBO-MODE    (5)
012100     MOVE 'PayU'       TO GWCOMBO-GATEWAY (6)
012200     MOVE 'credit_card' TO GWCOMBO-MODE   (6)
012300     MOVE 'PayU'       TO GWCOMBO-GATEWAY (7)
012400     MOVE 'upi'        TO GWCOMBO-MODE    (7)
012500     MOVE 'Cashfree'   TO GWCOMBO-GATEWAY (8)
012600     MOVE 'debit_card' TO GWCOMBO-MODE    (8)
012700     MOVE 'Cashfree'   TO GWCOMBO-GATEWAY (9)
012800     MOVE 'upi'        TO GWCOMBO-MODE    (9)
012900     OPEN INPUT  CKREQIN
013000     IF NOT CKREQ-OK
013100        DISPLAY 'ERROR IN OPEN INPUT CKREQIN '
013200        DISPLAY 'FILE STATUS = ' FS-STAT-CKREQ
013300        GO TO 900-ERROR.
013400     OPEN OUTPUT CKOPTOUT
013500     IF NOT CKOPT-OK
013600        DISPLAY 'ERROR IN OPEN OUTPUT CKOPTOUT '
013700        DISPLAY 'FILE STATUS = ' FS-STAT-CKOPT
013800        GO TO 900-ERROR.
013900     PERFORM 290-READ-REQUEST.
014000*
014100 100-PRICE-REQUEST.
014200     ADD 1 TO WS-REQS-READ
014300     MOVE 0 TO WS-BEST-SUB
014400     MOVE 0 TO WS-BEST-SCORE
014500     PERFORM 210-CALC-FEE-TIER THRU 230-SCORE-OPTION
014550         VARYING WS-COMBO-SUB FROM 1 BY 1
014600             UNTIL WS-COMBO-SUB > 9
015100     PERFORM 240-WRITE-OPTIONS
015200     PERFORM 290-READ-REQUEST.
015300*
015400*Fee percentage by payment mode and amount band (rupees, 2 dec)
015500 210-CALC-FEE-TIER.
015600     EVALUATE GWCOMBO-MODE (WS-COMBO-SUB)
015700       WHEN 'debit_card'
015800         IF CKREQ-AMOUNT > 2000.00
015900             MOVE 0.50 TO WS-FEE-PERCENTAGE
016000         ELSE
016100             MOVE 0.00 TO WS-FEE-PERCENTAGE
016200         END-IF
016300       WHEN 'credit_card'
016400         IF CKREQ-AMOUNT > 25000.00
016500             MOVE 0.50 TO WS-FEE-PERCENTAGE
016600         ELSE
016700             MOVE 0.10 TO WS-FEE-PERCENTAGE
016800         END-IF
016900       WHEN 'netbanking'
017000         IF CKREQ-AMOUNT > 50000.00
017100             MOVE 1.00 TO WS-FEE-PERCENTAGE
017200         ELSE
017300           IF CKREQ-AMOUNT > 10000.00
017400               MOVE 0.75 TO WS-FEE-PERCENTAGE
017500           ELSE
017600               MOVE 0.00 TO WS-FEE-PERCENTAGE
017700           END-IF
017800         END-IF
017900       WHEN OTHER
018000*        'upi' AND ANY UNRECOGNIZED MODE PRICE AT ZERO PER GW-006
018100         MOVE 0.00 TO WS-FEE-PERCENTAGE
018200     END-EVALUATE
018300     COMPUTE WS-FEE-AMOUNT ROUNDED =
018400             CKREQ-AMOUNT * WS-FEE-PERCENTAGE / 100
018500     COMPUTE WS-TOTAL-AMOUNT ROUNDED =
018600             CKREQ-AMOUNT + WS-FEE-AMOUNT.
018700*
018800*Fetch the combination's trailing success rate from the master
018900 220-GET-SUCCESS-RATE.
019000     MOVE GWCOMBO-GATEWAY (WS-COMBO-SUB) TO LKP-GATEWAY
019100     MOVE GWCOMBO-MODE    (WS-COMBO-SUB) TO LKP-PAYMENT-MODE
019200     MOVE 30                             TO LKP-WINDOW-DAYS
019300     CALL 'SRATELKP' USING LKP-PARM-AREA
019400         RETURNING RETURN-CODE
019500     END-CALL.
019600*
019700*SCORE = (1000 / TOTAL-AMOUNT) + SUCCESS-RATE; first strictly
019800*highest score wins, ties keep the earlier combo in fixed order
019900 230-SCORE-OPTION.
020000     COMPUTE WS-THOUSAND-OVER-TOTAL ROUNDED =
020100             1000 / WS-TOTAL-AMOUNT
020200     COMPUTE WS-SCORE ROUNDED =
020300             WS-THOUSAND-OVER-TOTAL + LKP-SUCCESS-RATE
020400     IF WS-SCORE > WS-BEST-SCORE
020500        MOVE WS-SCORE    TO WS-BEST-SCORE
020600        MOVE WS-COMBO-SUB TO WS-BEST-SUB
020700     END-IF
020800     MOVE WS-FEE-PERCENTAGE TO SV-FEE-PCT (WS-COMBO-SUB)
020900     MOVE WS-FEE-AMOUNT     TO SV-FEE-AMT (WS-COMBO-SUB)
021000     MOVE WS-TOTAL-AMOUNT   TO SV-TOT-AMT (WS-COMBO-SUB)
021100     MOVE LKP-SUCCESS-RATE  TO SV-SUC-RATE (WS-COMBO-SUB).
021200*
021300 240-WRITE-OPTIONS.
021400     PERFORM 245-WRITE-ONE-OPTION
021450         VARYING WS-COMBO-SUB FROM 1 BY 1
021500             UNTIL WS-COMBO-SUB > 9.
021550*
021560*One CKOPTREC output record, driven by the VARYING PERFORM above
021570 245-WRITE-ONE-OPTION.
021600     MOVE CKREQ-REQUEST-ID               TO CKO-REQUEST-ID
021700     MOVE GWCOMBO-GATEWAY (WS-COMBO-SUB)  TO CKO-GATEWAY
021800     MOVE GWCOMBO-MODE    (WS-COMBO-SUB)  TO CKO-PAYMENT-MODE
021900     MOVE CKREQ-AMOUNT                    TO CKO-BASE-AMOUNT
022000     MOVE SV-FEE-AMT (WS-COMBO-SUB)       TO CKO-FEE-AMOUNT
022100     MOVE SV-TOT-AMT (WS-COMBO-SUB)       TO CKO-TOTAL-AMOUNT
022200     MOVE SV-FEE-PCT (WS-COMBO-SUB)       TO CKO-FEE-PERCENTAGE
022300     MOVE SV-SUC-RATE (WS-COMBO-SUB)      TO CKO-SUCCESS-RATE
022400     IF WS-COMBO-SUB = WS-BEST-SUB
022500         SET CKO-IS-RECOMMENDED TO TRUE
022600     ELSE
022700         SET CKO-NOT-RECOMMENDED TO TRUE
022800     END-IF
022900     WRITE CKO-OPTION-RECORD
023000     ADD 1 TO WS-OPTS-WRITTEN.
023200*
023300 290-READ-REQUEST.
023400     READ CKREQIN
023500     AT END
023600         MOVE '1' TO SW-END
023700     NOT AT END
023800         SET NOT-EOF TO TRUE
023900     END-READ.
024000*
024100 900-TERMINAR.
024200     DISPLAY "----------------  "
024300     DISPLAY 'Final Statistics: '
024400     DISPLAY "----------------  "
024500     DISPLAY 'Requests priced   : ' WS-REQS-READ
024600     DISPLAY 'Options written   : ' WS-OPTS-WRITTEN
024700     CLOSE CKREQIN, CKOPTOUT
024800     DISPLAY "END PROGR: GWPRICE".
024900*
025000 900-ERROR.
025100     GOBACK.
