000100*===============================================================*
000200* CKOPTREC -- CHECKOUT PAYMENT OPTION RECORD                    *
000300*                                                               *
000400* ONE OCCURRENCE PER (GATEWAY, PAYMENT-MODE) COMBINATION PRICED *
000500* FOR A CHECKOUT REQUEST BY GWPRICE.  SHARED BY GWPRICE (WRITER)*
000600* AND PRICELST (READER, PRINT LISTING).                         *
000700*                                                               *
000800* CHANGE LOG                                                    *
000900*  22/03/2021 RCH  ORIGINAL LAYOUT - REQ GW-006                 *
001000*  09/09/2021 LTN  ADDED RECOMMENDED-FLAG PER GW-022            *
001100*===============================================================*
001200  01  CKO-OPTION-RECORD.
001300      05  CKO-REQUEST-ID              PIC X(08).
001400      05  CKO-GATEWAY                 PIC X(10).
001500      05  CKO-PAYMENT-MODE            PIC X(12).
001600      05  CKO-BASE-AMOUNT             PIC 9(7)V99.
001700      05  CKO-FEE-AMOUNT              PIC 9(7)V99.
001800      05  CKO-TOTAL-AMOUNT            PIC 9(7)V99.
001900      05  CKO-FEE-PERCENTAGE          PIC 9V99.
002000      05  CKO-SUCCESS-RATE            PIC 9(3)V99.
002100      05  CKO-RECOMMENDED-FLAG        PIC X.
002200          88  CKO-IS-RECOMMENDED          VALUE 'Y'.
002300          88  CKO-NOT-RECOMMENDED         VALUE 'N'.
002400      05  FILLER                      PIC X(14).
