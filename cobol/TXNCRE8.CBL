000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXNCRE8.
000300 AUTHOR.        R.CHIRINOS.
000400 INSTALLATION.  IBM-BCP.
000500 DATE-WRITTEN.  27-04-1983.
000600 DATE-COMPILED. 27-04-1983.
000700 SECURITY.      NONE.
000800*================================================================*
000900* TRANSACTION MASTER - CREATE PROCESS                           *
001000*                                                                *
001100* ASSIGNS THE NEXT SEQUENTIAL TXM-ID (CONTINUING FROM THE        *
001200* HIGHEST ID ALREADY ON THE MASTER), GENERATES A TRANSACTION-ID  *
001300* WHEN THE EVENT DID NOT SUPPLY ONE, DEFAULTS STATUS TO PENDING, *
001400* STAMPS CREATED-AT/UPDATED-AT, AND APPENDS ONE MASTER RECORD    *
001500* PER CREATE EVENT.                                              *
001600*                                                                *
001700* CHANGE LOG                                                     *
001800*  27/04/1983 RCH  ORIGINAL - REQ GW-019                         *
001900*  19/01/1999 RCH  Y2K - TIMESTAMPS CARRY 4-DIGIT YEAR THROUGHOUT*
002000*  28/01/2022 LTN  GENERATED TRANSACTION-ID NOW INCLUDES THE     *
002100*                  ASSIGNED TXM-ID SO IT SORTS WITH THE MASTER   *
002200*                  PER REQ GW-027                                *
002300*  20/06/2022 LTN  DEFAULT STATUS 'pending' MOVED UP FRONT OF    *
002400*                  100-CREATE-TRANSACTION PER REQ GW-039         *
002500*================================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.   IBM.
002900 OBJECT-COMPUTER.   IBM.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TXNCEVT  ASSIGN   TO TXNCEVT
003500        FILE STATUS  IS  FS-STAT-CEVT.
003600     SELECT TXNMSTR  ASSIGN   TO TXNMSTR
003700        ORGANIZATION IS INDEXED
003800        ACCESS MODE  IS DYNAMIC
003900        RECORD KEY   IS TXM-TRANSACTION-ID
004000        FILE STATUS  IS FS-STAT-TXM.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TXNCEVT
004400     RECORDING MODE IS F
004500     BLOCK CONTAINS 0 RECORDS
004600     RECORD CONTAINS 200 CHARACTERS
004700     DATA RECORD IS TXNCEVT-REC.
004800 01  TXNCEVT-REC.
004900     05  CEVT-TRANSACTION-ID         PIC X(32).
005000     05  CEVT-GATEWAY                PIC X(10).
005100     05  CEVT-PAYMENT-MODE           PIC X(12).
005200     05  CEVT-BASE-AMOUNT            PIC 9(7)V99.
005300     05  CEVT-FEE-AMOUNT             PIC 9(7)V99.
005400     05  CEVT-TOTAL-AMOUNT           PIC 9(7)V99.
005500     05  CEVT-STATUS                 PIC X(08).
005600     05  CEVT-GATEWAY-TXN-ID         PIC X(32).
005700     05  CEVT-GATEWAY-RESPONSE       PIC X(40).
005800     05  FILLER                      PIC X(39).
005900 FD  TXNMSTR
006000     LABEL RECORD STANDARD.
006100     COPY TXNMSTR.
006200 WORKING-STORAGE SECTION.
006300 77  SW-END-MASTER               PIC X VALUE '0'.
006400     88  END-MASTER                  VALUE '1'.
006500 77  SW-END-EVENTS               PIC X VALUE '0'.
006600     88  END-EVENTS                  VALUE '1'.
006700 01  FILE-STATUS-CODES.
006800     05  FS-STAT-CEVT            PIC X(02).
006900         88  CEVT-OK                 VALUE '00'.
007000     05  FS-STAT-TXM             PIC X(02).
007100         88  TXM-OK                  VALUE '00'.
007200         88  TXM-EOF                 VALUE '10'.
007210     05  FILLER                  PIC X(04).
007300 01  WS-CONTADORES.
007400     05  WS-EVENTS-READ          PIC S9(8) COMP SYNC VALUE 0.
007500     05  WS-TXNS-CREATED         PIC S9(8) COMP SYNC VALUE 0.
007600     05  WS-HIGH-ID              PIC S9(9) COMP-3 VALUE 0.
007700     05  WS-NEXT-ID              PIC S9(9) COMP-3 VALUE 0.
007710     05  FILLER                  PIC X(04).
007800*Current run timestamp, used for every record created this run
007900 01  WS-TIMESTAMP-DATE           PIC 9(08) VALUE 0.
008000 01  WS-TIMESTAMP-DATE-PARTS REDEFINES WS-TIMESTAMP-DATE.
008100     05  WS-TS-YEAR              PIC 9(04).
008200     05  WS-TS-MONTH             PIC 9(02).
008300     05  WS-TS-DAY               PIC 9(02).
008400 01  WS-TIMESTAMP-TIME           PIC 9(08) VALUE 0.
008500 01  WS-TIMESTAMP-TIME-PARTS REDEFINES WS-TIMESTAMP-TIME.
008600     05  WS-TS-HOUR              PIC 9(02).
008700     05  WS-TS-MINUTE            PIC 9(02).
008800     05  WS-TS-SECOND            PIC 9(02).
008900     05  WS-TS-CENTISEC          PIC 9(02).
009000 01  WS-RUN-TIMESTAMP            PIC X(26).
009100 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
009200     05  WS-RT-YEAR              PIC 9(04).
009300     05  FILLER                  PIC X VALUE '-'.
009400     05  WS-RT-MONTH             PIC 9(02).
009500     05  FILLER                  PIC X VALUE '-'.
009600     05  WS-RT-DAY               PIC 9(02).
009700     05  FILLER                  PIC X VALUE '-'.
009800     05  WS-RT-HOUR              PIC 9(02).
009900     05  FILLER                  PIC X VALUE '.'.
010000     05  WS-RT-MINUTE            PIC 9(02).
010100     05  FILLER                  PIC X VALUE '.'.
010200     05  WS-RT-SECOND            PIC 9(02).
010300     05  FILLER                  PIC X VALUE '.'.
010400     05  WS-RT-MICRO             PIC 9(06) VALUE 0.
010500*Generated TRANSACTION-ID work area, used only when the event
010600*did not supply one (see GW-027)
010700 01  WS-GEN-ID-AREA.
010800     05  FILLER                  PIC X(03) VALUE 'TXN'.
010900     05  WS-GEN-ID-NUM           PIC 9(09).
011000     05  FILLER                  PIC X(20) VALUE SPACES.
011100 01  WS-GEN-ID-AREA-X REDEFINES WS-GEN-ID-AREA
011200                                     PIC X(32).
011300 PROCEDURE DIVISION.
011400     PERFORM 000-HOUSEKEEPING.
011500     PERFORM 100-CREATE-TRANSACTION UNTIL END-EVENTS.
011600     PERFORM 900-TERMINAR.
011700     GOBACK.
011800*
011900*Scans the existing master for the highest TXM-ID, then reopens
012000*it in EXTEND mode so new records are appended at the end
012100 000-HOUSEKEEPING.
012200     DISPLAY "INIT TXNCRE8.."
012300     ACCEPT WS-TIMESTAMP-DATE FROM DATE YYYYMMDD
012400     ACCEPT WS-TIMESTAMP-TIME FROM TIME
012500     MOVE WS-TS-YEAR   TO WS-RT-YEAR
012600     MOVE WS-TS-MONTH  TO WS-RT-MONTH
012700     MOVE WS-TS-DAY    TO WS-RT-DAY
012800     MOVE WS-TS-HOUR   TO WS-RT-HOUR
012900     MOVE WS-TS-MINUTE TO WS-RT-MINUTE
013000     MOVE WS-TS-SECOND TO WS-RT-SECOND
013100     MOVE 0            TO WS-RT-MICRO
013200     OPEN INPUT TXNMSTR
013300     IF TXM-OK
013400        PERFORM 190-FIND-HIGH-ID
013500        CLOSE TXNMSTR
013600     ELSE
013700        MOVE 0 TO WS-HIGH-ID
013800     END-IF
013900     OPEN EXTEND TXNMSTR
014000     IF NOT TXM-OK
014100        DISPLAY 'ERROR IN OPEN EXTEND TXNMSTR '
014200        DISPLAY 'FILE STATUS = ' FS-STAT-TXM
014300        GO TO 900-ERROR.
014400     OPEN INPUT TXNCEVT
014500     IF NOT CEVT-OK
014600        DISPLAY 'ERROR IN OPEN INPUT TXNCEVT '
014700        DISPLAY 'FILE STATUS = ' FS-STAT-CEVT
014800        GO TO 900-ERROR.
014900     PERFORM 290-READ-EVENT.
015000*
015100 190-FIND-HIGH-ID.
015200     READ TXNMSTR NEXT RECORD
015300     AT END
015400         SET END-MASTER TO TRUE
015500     NOT AT END
015600         IF TXM-ID > WS-HIGH-ID
015700            MOVE TXM-ID TO WS-HIGH-ID
015800         END-IF
015900         PERFORM 190-FIND-HIGH-ID
016000     END-READ.
016100*
016200 100-CREATE-TRANSACTION.
016300     ADD 1 TO WS-EVENTS-READ
016400     ADD 1 TO WS-HIGH-ID GIVING WS-NEXT-ID
016500     MOVE WS-NEXT-ID             TO WS-HIGH-ID
016600     MOVE WS-NEXT-ID             TO TXM-ID
016700     IF CEVT-TRANSACTION-ID = SPACES
016800        MOVE WS-NEXT-ID          TO WS-GEN-ID-NUM
016900        MOVE WS-GEN-ID-AREA-X    TO TXM-TRANSACTION-ID
017000     ELSE
017100        MOVE CEVT-TRANSACTION-ID TO TXM-TRANSACTION-ID
017200     END-IF
017300     MOVE CEVT-GATEWAY           TO TXM-GATEWAY
017400     MOVE CEVT-PAYMENT-MODE      TO TXM-PAYMENT-MODE
017500     MOVE CEVT-BASE-AMOUNT       TO TXM-BASE-AMOUNT
017600     MOVE CEVT-FEE-AMOUNT        TO TXM-FEE-AMOUNT
017700     MOVE CEVT-TOTAL-AMOUNT      TO TXM-TOTAL-AMOUNT
017800     IF CEVT-STATUS = SPACES
017900        SET TXM-ST-PENDING TO TRUE
018000     ELSE
018100        MOVE CEVT-STATUS         TO TXM-STATUS
018200     END-IF
018300     MOVE CEVT-GATEWAY-TXN-ID    TO TXM-GATEWAY-TXN-ID
018400     MOVE CEVT-GATEWAY-RESPONSE  TO TXM-GATEWAY-RESPONSE
018500     MOVE WS-RUN-TIMESTAMP       TO TXM-CREATED-AT
018600     MOVE WS-RUN-TIMESTAMP       TO TXM-UPDATED-AT
018700     WRITE TXM-TRANSACTION-RECORD
018800     IF TXM-OK
018900         ADD 1 TO WS-TXNS-CREATED
019000     ELSE
019100         DISPLAY 'ERROR WRITING TXNMSTR FOR ' CEVT-TRANSACTION-ID
019200         DISPLAY 'FILE STATUS = ' FS-STAT-TXM
019300     END-IF
019400     PERFORM 290-READ-EVENT.
019500*
019600 290-READ-EVENT.
019700     READ TXNCEVT
019800     AT END
019900         SET END-EVENTS TO TRUE
020000     END-READ.
020100*
020200 900-TERMINAR.
020300     DISPLAY "----------------  "
020400     DISPLAY 'Final Statistics: '
020500     DISPLAY "----------------  "
020600     DISPLAY 'Events read       : ' WS-EVENTS-READ
020700     DISPLAY 'Transactions made : ' WS-TXNS-CREATED
020800     CLOSE TXNCEVT, TXNMSTR
020900     DISPLAY "END PROGR: TXNCRE8".
021000*
021100 900-ERROR.
021200     GOBACK.
