000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SUCCRATE.
000300*================================================================*
000400* SUCCESS RATE SUMMARY REPORT                                   =*
000500* AUTHOR: R.CHIRINOS                                            =*
000600* DATE  : 11/11/1990                                            =*
000700*================================================================*
000800 AUTHOR.        R.CHIRINOS.
000900 INSTALLATION.  IBM-BCP.
001000 DATE-WRITTEN.  11-11-1990.
001100 DATE-COMPILED. 11-11-1990.
001200 SECURITY.      NONE.
001300*================================================================*
001400* READS TRANSACTION-MASTER, KEEPS ONLY RECORDS WHOSE CREATED-AT  *
001500* FALLS IN THE TRAILING WINDOW (SRCTL-WINDOW-DAYS, DEFAULT 30),  *
001600* GROUPS BY (GATEWAY, PAYMENT-MODE), AND PRINTS ONE DETAIL LINE  *
001700* PER GROUP ORDERED BY SUCCESS-RATE DESCENDING THEN TOTAL-TXNS   *
001800* DESCENDING.  WHEN SRCTL-GATEWAY-FILTER IS NOT BLANK THE RUN IS *
001900* RESTRICTED TO THAT ONE GATEWAY (PER-GATEWAY VARIANT, REQ       *
002000* GW-037).                                                       *
002100*                                                                *
002200* CHANGE LOG                                                     *
002300*  11/11/1990 RCH  ORIGINAL - REQ GW-025                         *
002400*  19/01/1999 RCH  Y2K - SWITCHED ACCEPT FROM DATE (YY) TO       *
002500*                  ACCEPT FROM DATE YYYYMMDD, 4-DIGIT YEAR       *
002600*  09/03/2022 LTN  ADDED FAILED-TXNS / PENDING-TXNS COUNTS TO    *
002700*                  THE DETAIL LINE PER REQ GW-033                *
002800*  02/05/2022 LTN  PER-GATEWAY VARIANT ADDED (SRCTL-GATEWAY-     *
002900*                  FILTER) - REQ GW-037                          *
003000*  03/05/2022 LTN  DAY-COUNT AGING NOW SHARED 30/360 CONVENTION  *
003100*                  WITH SRATELKP - REQ GW-034                    *
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM.
003600 OBJECT-COMPUTER.   IBM.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SRCTL    ASSIGN   TO SRCTL
004200        FILE STATUS  IS  FS-STAT-CTL.
004300     SELECT TXNMSTR  ASSIGN   TO TXNMSTR
004400        ORGANIZATION IS INDEXED
004500        ACCESS MODE  IS SEQUENTIAL
004600        RECORD KEY   IS TXM-TRANSACTION-ID
004700        FILE STATUS  IS FS-STAT-TXM.
004800     SELECT SRPTOUT  ASSIGN   TO SRPTOUT
004900        FILE STATUS  IS  FS-STAT-RPT.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  SRCTL
005300     RECORDING MODE IS F
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORD CONTAINS 20 CHARACTERS
005600     DATA RECORD IS SRCTL-REC.
005700 01  SRCTL-REC.
005800     05  SRCTL-WINDOW-DAYS           PIC 9(03).
005900     05  SRCTL-GATEWAY-FILTER        PIC X(10).
006000     05  FILLER                      PIC X(07).
006100 FD  TXNMSTR
006200     LABEL RECORD STANDARD.
006300     COPY TXNMSTR.
006400 FD  SRPTOUT
006500     RECORDING MODE IS F
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORD CONTAINS 132 CHARACTERS
006800     DATA RECORD IS SR-REPORT-LINE.
006900 01  SR-REPORT-LINE                  PIC X(132).
007000 WORKING-STORAGE SECTION.
007100 77  SW-END-MASTER               PIC X VALUE '0'.
007200     88  END-MASTER                  VALUE '1'.
007300 01  FILE-STATUS-CODES.
007400     05  FS-STAT-CTL             PIC X(02).
007500         88  CTL-OK                  VALUE '00'.
007600     05  FS-STAT-TXM             PIC X(02).
007700         88  TXM-OK                  VALUE '00'.
007800     05  FS-STAT-RPT             PIC X(02).
007900         88  RPT-OK                  VALUE '00'.
007910     05  FILLER                  PIC X(04).
008000 01  WS-CONTADORES.
008100     05  WS-MASTER-RECS-READ     PIC S9(8) COMP SYNC VALUE 0.
008200     05  WS-RECS-IN-WINDOW       PIC S9(8) COMP SYNC VALUE 0.
008300     05  WS-GRP-SUB              PIC S9(4) COMP VALUE 0.
008400     05  WS-GRP-MAX              PIC S9(4) COMP VALUE 0.
008500     05  SR-IDX1                 PIC S9(4) COMP VALUE 0.
008600     05  SR-IDX2                 PIC S9(4) COMP VALUE 0.
008700     05  WS-NUM-LINES            PIC S9(4) COMP VALUE 99.
008710     05  FILLER                  PIC X(04).
008800*Window length actually applied this run (from SRCTL or the
008900*default of 30 days)
009000 01  WS-WINDOW-DAYS              PIC 9(03) VALUE 30.
009100 01  WS-GATEWAY-FILTER           PIC X(10) VALUE SPACES.
009200 01  WS-RUN-DATE                 PIC X(15).
009300*Today's date, the end-point of the trailing window
009400 01  WS-TODAY-DATE               PIC 9(08) VALUE 0.
009500 01  WS-TODAY-PARTS REDEFINES WS-TODAY-DATE.
009600     05  WS-TODAY-YEAR           PIC 9(04).
009700     05  WS-TODAY-MONTH          PIC 9(02).
009800     05  WS-TODAY-DAY            PIC 9(02).
009900*Shop's 30/360 day-count aging work area (see GW-034), shared
010000*with SRATELKP - every month is treated as 30 days
010100 01  DC-DATE-WORK.
010200     05  DC-YEAR                 PIC 9(04).
010300     05  DC-MONTH                PIC 9(02).
010400     05  DC-DAY                  PIC 9(02).
010500 01  DC-DATE-WORK-X REDEFINES DC-DATE-WORK
010600                                     PIC 9(08).
010700 01  DC-DAY-COUNT                PIC S9(9) COMP-3 VALUE 0.
010800 01  WS-DAY-COUNT-VARS.
010900     05  WS-TODAY-DAY-COUNT      PIC S9(9) COMP-3 VALUE 0.
011000     05  WS-TXN-DAY-COUNT        PIC S9(9) COMP-3 VALUE 0.
011100     05  WS-CUTOFF-DAY-COUNT     PIC S9(9) COMP-3 VALUE 0.
011110     05  FILLER                  PIC X(04).
011200*(GATEWAY, PAYMENT-MODE) accumulator table for this run
011300 01  WS-GROUP-TABLE.
011400     05  GR-ENTRY OCCURS 50 TIMES INDEXED BY GR-IDX.
011500         10  GR-GATEWAY          PIC X(10).
011600         10  GR-PAYMENT-MODE     PIC X(12).
011700         10  GR-TOTAL-TXNS       PIC S9(7) COMP-3 VALUE 0.
011800         10  GR-SUCCESS-TXNS     PIC S9(7) COMP-3 VALUE 0.
011900         10  GR-FAILED-TXNS      PIC S9(7) COMP-3 VALUE 0.
012000         10  GR-PENDING-TXNS     PIC S9(7) COMP-3 VALUE 0.
012100         10  GR-SUCCESS-RATE     PIC 9(3)V99 VALUE 0.
012200         10  GR-LAST-TXN-AT      PIC X(26) VALUE SPACES.
012300*    ALTERNATE FLAT VIEW, USED TO BLANK THE WHOLE TABLE IN ONE MOVE
012400 01  WS-GROUP-TABLE-X REDEFINES WS-GROUP-TABLE
012500                                     PIC X(3500).
012600*Hold area for the exchange sort, same width as one group entry
012700 01  WS-SWAP-GROUP.
012800     05  SWP-GATEWAY             PIC X(10).
012900     05  SWP-PAYMENT-MODE        PIC X(12).
013000     05  SWP-TOTAL-TXNS          PIC S9(7) COMP-3 VALUE 0.
013100     05  SWP-SUCCESS-TXNS        PIC S9(7) COMP-3 VALUE 0.
013200     05  SWP-FAILED-TXNS         PIC S9(7) COMP-3 VALUE 0.
013300     05  SWP-PENDING-TXNS        PIC S9(7) COMP-3 VALUE 0.
013400     05  SWP-SUCCESS-RATE        PIC 9(3)V99 VALUE 0.
013500     05  SWP-LAST-TXN-AT         PIC X(26) VALUE SPACES.
013600 77  WS-FOUND-SW                 PIC X VALUE 'N'.
013700     88  ENTRY-FOUND                 VALUE 'Y'.
013800*Report lines, header/detail/trailer, CLAIMPRO's banner style
013900 01  WS-REPORT-LINES.
014000     02  HEADER-01.
014100         05  FILLER                 PIC X VALUE SPACE.
014200         05  DATE-HEAD01.
014300             10  DATE-HEAD01-YEAR   PIC X(04).
014400             10  FILLER             PIC X VALUE '/'.
014500             10  DATE-HEAD01-MONTH  PIC X(02).
014600             10  FILLER             PIC X VALUE '/'.
014700             10  DATE-HEAD01-DAY    PIC X(02).
014800         05  FILLER                 PIC X(15) VALUE SPACES.
014900         05  FILLER                 PIC X(40)
015000             VALUE 'Gateway Success Rate Summary'.
015100         05  FILLER                 PIC X(05) VALUE 'WIN: '.
015200         05  WINDOW-DAYS-HEAD01     PIC ZZ9.
015300     02  HEADER-02.
015400         05  FILLER                 PIC X VALUE SPACE.
015500         05  FILLER                 PIC X(131) VALUE SPACES.
015600     02  HEADER-03.
015700         05  FILLER                 PIC X VALUE SPACE.
015800         05  FILLER                 PIC X(10) VALUE 'GATEWAY'.
015900         05  FILLER                 PIC X(13) VALUE 'PAYMENT MODE'.
016000         05  FILLER                 PIC X(08) VALUE 'TOTAL'.
016100         05  FILLER                 PIC X(08) VALUE 'SUCCESS'.
016200         05  FILLER                 PIC X(08) VALUE 'FAILED'.
016300         05  FILLER                 PIC X(09) VALUE 'PENDING'.
016400         05  FILLER                 PIC X(08) VALUE 'RATE'.
016500         05  FILLER                 PIC X(26) VALUE 'LAST TXN AT'.
016600     02  HEADER-04.
016700         05  FILLER                 PIC X VALUE SPACE.
016800         05  FILLER                 PIC X(10) VALUE ALL '-'.
016900         05  FILLER                 PIC X VALUE SPACE.
017000         05  FILLER                 PIC X(12) VALUE ALL '-'.
017100         05  FILLER                 PIC X VALUE SPACE.
017200         05  FILLER                 PIC X(07) VALUE ALL '-'.
017300         05  FILLER                 PIC X VALUE SPACE.
017400         05  FILLER                 PIC X(07) VALUE ALL '-'.
017500         05  FILLER                 PIC X VALUE SPACE.
017600         05  FILLER                 PIC X(07) VALUE ALL '-'.
017700         05  FILLER                 PIC X VALUE SPACE.
017800         05  FILLER                 PIC X(08) VALUE ALL '-'.
017900         05  FILLER                 PIC X VALUE SPACE.
018000         05  FILLER                 PIC X(07) VALUE ALL '-'.
018100         05  FILLER                 PIC X VALUE SPACE.
018200         05  FILLER                 PIC X(25) VALUE ALL '-'.
018300     02  DETAIL-RECORD.
018400         05  FILLER                  PIC X VALUE SPACE.
018500         05  GATEWAY-OU              PIC X(10).
018600         05  FILLER                  PIC X VALUE SPACE.
018700         05  MODE-OU                 PIC X(12).
018800         05  FILLER                  PIC X VALUE SPACE.
018900         05  TOTAL-OU                PIC Z,ZZZ,ZZ9.
019000         05  FILLER                  PIC X VALUE SPACE.
019100         05  SUCCESS-OU              PIC Z,ZZZ,ZZ9.
019200         05  FILLER                  PIC X VALUE SPACE.
019300         05  FAILED-OU               PIC Z,ZZZ,ZZ9.
019400         05  FILLER                  PIC X VALUE SPACE.
019500         05  PENDING-OU              PIC Z,ZZZ,ZZ9.
019600         05  FILLER                  PIC X VALUE SPACE.
019700         05  RATE-OU                 PIC ZZ9.99.
019800         05  FILLER                  PIC X VALUE SPACE.
019900         05  LAST-TXN-OU             PIC X(26).
020000     02  FOOTER-01.
020100         05  FILLER                 PIC X VALUE SPACE.
020200         05  FILLER                 PIC X(50) VALUE ALL '-'.
020300     02  FOOTER-02.
020400         05  FILLER                 PIC X VALUE SPACE.
020500         05  FILLER                 PIC X(30)
020600             VALUE 'GATEWAY/MODE COMBINATIONS: '.
020700         05  GROUP-COUNT-OU         PIC ZZ9.
020800 PROCEDURE DIVISION.
020900     PERFORM 100-OPEN-FILES.
021000     PERFORM 200-LOAD-WINDOW UNTIL END-MASTER.
021100     PERFORM 250-SORT-GROUPS.
021200     PERFORM 300-WRITE-REPORT.
021300     PERFORM 900-TERMINAR.
021400     GOBACK.
021500*
021600 100-OPEN-FILES.
021700     DISPLAY "INIT SUCCRATE.."
021800     MOVE SPACES TO WS-GROUP-TABLE-X
021900     ACCEPT WS-RUN-DATE FROM DATE
022000     ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD
022100     MOVE WS-TODAY-YEAR  TO DC-YEAR
022200     MOVE WS-TODAY-MONTH TO DC-MONTH
022300     MOVE WS-TODAY-DAY   TO DC-DAY
022400     PERFORM 150-CALC-DAY-COUNT
022500     MOVE DC-DAY-COUNT TO WS-TODAY-DAY-COUNT
022600     OPEN INPUT  SRCTL
022700     IF CTL-OK
022800        READ SRCTL
022900        AT END
023000           CONTINUE
023100        NOT AT END
023200           IF SRCTL-WINDOW-DAYS > 0
023300              MOVE SRCTL-WINDOW-DAYS TO WS-WINDOW-DAYS
023400           END-IF
023500           MOVE SRCTL-GATEWAY-FILTER TO WS-GATEWAY-FILTER
023600        END-READ
023700        CLOSE SRCTL
023800     END-IF
023900     COMPUTE WS-CUTOFF-DAY-COUNT =
024000             WS-TODAY-DAY-COUNT - WS-WINDOW-DAYS
024100     OPEN INPUT  TXNMSTR
024200     IF NOT TXM-OK
024300        DISPLAY 'ERROR IN OPEN INPUT TXNMSTR '
024400        DISPLAY 'FILE STATUS = ' FS-STAT-TXM
024500        GO TO 900-ERROR.
024600     OPEN OUTPUT SRPTOUT
024700     IF NOT RPT-OK
024800        DISPLAY 'ERROR IN OPEN OUTPUT SRPTOUT '
024900        DISPLAY 'FILE STATUS = ' FS-STAT-RPT
025000        GO TO 900-ERROR.
025100*
025200*Converts DC-YEAR/DC-MONTH/DC-DAY into DC-DAY-COUNT using the
025300*shop's 30/360 aging convention (every month is 30 days)
025400 150-CALC-DAY-COUNT.
025500     COMPUTE DC-DAY-COUNT =
025600             (DC-YEAR * 360) + (DC-MONTH * 30) + DC-DAY.
025700*
025800 200-LOAD-WINDOW.
025900     READ TXNMSTR NEXT RECORD
026000     AT END
026100         SET END-MASTER TO TRUE
026200     NOT AT END
026300         ADD 1 TO WS-MASTER-RECS-READ
026400         PERFORM 210-FILTER-AND-ACCUMULATE
026500     END-READ.
026600*
026700*Applies the window and (when present) the gateway filter, then
026800*accumulates the record into its (GATEWAY, MODE) group
026900 210-FILTER-AND-ACCUMULATE.
027000     IF WS-GATEWAY-FILTER NOT = SPACES
027100        AND WS-GATEWAY-FILTER NOT = TXM-GATEWAY
027200         GO TO 210-EXIT.
027300     MOVE TXM-CRE-DATE-ONLY (1:4) TO DC-YEAR
027400     MOVE TXM-CRE-DATE-ONLY (6:2) TO DC-MONTH
027500     MOVE TXM-CRE-DATE-ONLY (9:2) TO DC-DAY
027600     PERFORM 150-CALC-DAY-COUNT
027700     MOVE DC-DAY-COUNT TO WS-TXN-DAY-COUNT
027800     IF WS-TXN-DAY-COUNT < WS-CUTOFF-DAY-COUNT
027900         GO TO 210-EXIT.
028000     ADD 1 TO WS-RECS-IN-WINDOW
028100     MOVE 'N' TO WS-FOUND-SW
028200     SET GR-IDX TO 1
028300     SEARCH GR-ENTRY
028400         AT END
028500             PERFORM 220-ADD-NEW-GROUP
028600         WHEN GR-GATEWAY (GR-IDX)      = TXM-GATEWAY
028700          AND GR-PAYMENT-MODE (GR-IDX) = TXM-PAYMENT-MODE
028800             SET ENTRY-FOUND TO TRUE
028900     END-SEARCH
029000     IF ENTRY-FOUND
029100         PERFORM 230-UPDATE-GROUP
029200     END-IF.
029300 210-EXIT.
029400     EXIT.
029500*
029600 220-ADD-NEW-GROUP.
029700     ADD 1 TO WS-GRP-MAX
029800     SET GR-IDX TO WS-GRP-MAX
029900     MOVE TXM-GATEWAY      TO GR-GATEWAY (GR-IDX)
030000     MOVE TXM-PAYMENT-MODE TO GR-PAYMENT-MODE (GR-IDX)
030100     SET ENTRY-FOUND TO TRUE.
030200*
030300 230-UPDATE-GROUP.
030400     ADD 1 TO GR-TOTAL-TXNS (GR-IDX)
030500     EVALUATE TRUE
030600         WHEN TXM-ST-SUCCESS
030700             ADD 1 TO GR-SUCCESS-TXNS (GR-IDX)
030800         WHEN TXM-ST-FAILED
030900             ADD 1 TO GR-FAILED-TXNS (GR-IDX)
031000         WHEN TXM-ST-PENDING
031100             ADD 1 TO GR-PENDING-TXNS (GR-IDX)
031200         WHEN OTHER
031300             CONTINUE
031400     END-EVALUATE
031500     IF TXM-CREATED-AT > GR-LAST-TXN-AT (GR-IDX)
031600         MOVE TXM-CREATED-AT TO GR-LAST-TXN-AT (GR-IDX)
031700     END-IF
031800     IF GR-TOTAL-TXNS (GR-IDX) > 0
031900         COMPUTE GR-SUCCESS-RATE (GR-IDX) ROUNDED =
032000             GR-SUCCESS-TXNS (GR-IDX) * 100 / GR-TOTAL-TXNS (GR-IDX)
032100     END-IF.
032200*
032300*Descending exchange sort on SUCCESS-RATE then TOTAL-TXNS, the
032400*same bubble technique used in TXNLIST for the listing order
032500 250-SORT-GROUPS.
032600     IF WS-GRP-MAX < 2
032700         GO TO 250-EXIT.
032800     PERFORM 255-COMPARE-SWAP
032900         VARYING SR-IDX1 FROM 1 BY 1
033000             UNTIL SR-IDX1 > WS-GRP-MAX - 1
033100         AFTER SR-IDX2 FROM 1 BY 1
033200             UNTIL SR-IDX2 > WS-GRP-MAX - SR-IDX1.
033300 250-EXIT.
033400     EXIT.
033500*
033600*One compare/swap step of the bubble pass, driven by the double
033700*VARYING PERFORM in 250-SORT-GROUPS above
033800 255-COMPARE-SWAP.
033900     IF GR-SUCCESS-RATE (SR-IDX2) <
034000             GR-SUCCESS-RATE (SR-IDX2 + 1)
034100         PERFORM 260-SWAP-GROUPS
034200     ELSE
034300        IF GR-SUCCESS-RATE (SR-IDX2) =
034400             GR-SUCCESS-RATE (SR-IDX2 + 1)
034500         AND GR-TOTAL-TXNS (SR-IDX2) <
034600             GR-TOTAL-TXNS (SR-IDX2 + 1)
034700             PERFORM 260-SWAP-GROUPS
034800        END-IF
034900     END-IF.
035000*
035100 260-SWAP-GROUPS.
035200     MOVE GR-ENTRY (SR-IDX2)     TO WS-SWAP-GROUP
035300     MOVE GR-ENTRY (SR-IDX2 + 1) TO GR-ENTRY (SR-IDX2)
035400     MOVE WS-SWAP-GROUP          TO GR-ENTRY (SR-IDX2 + 1).
035500*
035600 300-WRITE-REPORT.
035700     MOVE WS-RUN-DATE (1:4)  TO DATE-HEAD01-YEAR
035800     MOVE WS-RUN-DATE (5:2)  TO DATE-HEAD01-MONTH
035900     MOVE WS-RUN-DATE (7:2)  TO DATE-HEAD01-DAY
036000     MOVE WS-WINDOW-DAYS     TO WINDOW-DAYS-HEAD01
036100     WRITE SR-REPORT-LINE FROM HEADER-01
036200     WRITE SR-REPORT-LINE FROM HEADER-02
036300     WRITE SR-REPORT-LINE FROM HEADER-03
036400     WRITE SR-REPORT-LINE FROM HEADER-04
036500     PERFORM 305-WRITE-DETAIL-LINE
036600         VARYING WS-GRP-SUB FROM 1 BY 1
036700             UNTIL WS-GRP-SUB > WS-GRP-MAX
036800     WRITE SR-REPORT-LINE FROM FOOTER-01
036900     MOVE WS-GRP-MAX TO GROUP-COUNT-OU
037000     WRITE SR-REPORT-LINE FROM FOOTER-02.
037100*
037200*One detail line of the group summary, driven by the VARYING
037300*PERFORM above
037400 305-WRITE-DETAIL-LINE.
037500     MOVE GR-GATEWAY (WS-GRP-SUB)      TO GATEWAY-OU
037600     MOVE GR-PAYMENT-MODE (WS-GRP-SUB) TO MODE-OU
037700     MOVE GR-TOTAL-TXNS (WS-GRP-SUB)   TO TOTAL-OU
037800     MOVE GR-SUCCESS-TXNS (WS-GRP-SUB) TO SUCCESS-OU
037900     MOVE GR-FAILED-TXNS (WS-GRP-SUB)  TO FAILED-OU
038000     MOVE GR-PENDING-TXNS (WS-GRP-SUB) TO PENDING-OU
038100     MOVE GR-SUCCESS-RATE (WS-GRP-SUB) TO RATE-OU
038200     MOVE GR-LAST-TXN-AT (WS-GRP-SUB)  TO LAST-TXN-OU
038300     WRITE SR-REPORT-LINE FROM DETAIL-RECORD.
038400*
038500 900-TERMINAR.
038600     DISPLAY "----------------  "
038700     DISPLAY 'Final Statistics: '
038800     DISPLAY "----------------  "
038900     DISPLAY 'Master recs read  : ' WS-MASTER-RECS-READ
039000     DISPLAY 'Recs in window    : ' WS-RECS-IN-WINDOW
039100     DISPLAY 'Groups reported   : ' WS-GRP-MAX
039200     CLOSE TXNMSTR, SRPTOUT
039300     DISPLAY "END PROGR: SUCCRATE".
039400*
039500 900-ERROR.
039600     GOBACK.
