000100*===============================================================*
000200* SRLKPARM -- LINKAGE PARAMETER BLOCK FOR CALL 'SRATELKP'       *
000300*                                                               *
000400* SHARED BY GWPRICE (CALLER) AND SRATELKP (CALLEE).  CALLER     *
000500* MOVES LKP-GATEWAY / LKP-PAYMENT-MODE / LKP-WINDOW-DAYS BEFORE *
000600* THE CALL; SRATELKP RETURNS LKP-SUCCESS-RATE AND SETS          *
000700* RETURN-CODE TO ZERO.                                          *
000800*                                                               *
000900* CHANGE LOG                                                    *
001000*  03/02/1985 RCH  ORIGINAL - REQ GW-011                        *
001100*===============================================================*
001200  01  LKP-PARM-AREA.
001300      05  LKP-GATEWAY                 PIC X(10).
001400      05  LKP-PAYMENT-MODE            PIC X(12).
001500      05  LKP-WINDOW-DAYS             PIC 9(03).
001600      05  LKP-SUCCESS-RATE            PIC 9(3)V99.
001700      05  FILLER                      PIC X(05).
