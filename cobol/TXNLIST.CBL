000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.   TXNLIST.
000300 AUTHOR.       R.CHIRINOS.
000400 INSTALLATION. IBM-BCP.
000500 DATE-WRITTEN. 19-08-1986.
000600 DATE-COMPILED.19-08-1986.
000700 SECURITY.     NONE.
000800*================================================================*
000900* TRANSACTION MASTER - INQUIRY AND LISTING                      *
001000*                                                                *
001100* DRIVEN BY ONE TXNLPARM CONTROL RECORD.  MODE 'I' DOES A KEYED  *
001200* LOOKUP OF ONE TRANSACTION-ID AND PRINTS THE FULL RECORD (OR    *
001300* "NOT FOUND").  MODE 'L' LOADS THE WHOLE MASTER INTO A WORKING  *
001400* STORAGE TABLE, OPTIONALLY FILTERS BY STATUS, SORTS DESCENDING  *
001500* BY CREATED-AT, CAPS AT THE REQUESTED LIMIT (50 IF NOT GIVEN)   *
001600* AND PRINTS THE RESULT WITH A TRAILING COUNT.                   *
001700*                                                                *
001800* CHANGE LOG                                                     *
001900*  19/08/1986 RCH  ORIGINAL - REQ GW-023                         *
002000*  19/01/1999 RCH  Y2K - TIMESTAMPS CARRY 4-DIGIT YEAR THROUGHOUT*
002100*  21/04/2022 LTN  DEFAULT LISTING LIMIT IS 50 WHEN TXNLPARM     *
002200*                  CARRIES ZEROES - REQ GW-031                   *
002300*  11/08/2022 RCH  LIST TABLE RAISED FROM 500 TO 1000 ENTRIES    *
002400*                  PER REQ GW-048 (GROWTH OF THE MASTER FILE)    *
002500*================================================================*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER.   IBM.
002900 OBJECT-COMPUTER.   IBM.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT TXNLPARM ASSIGN   TO TXNLPARM
003500        FILE STATUS  IS  FS-STAT-PARM.
003600     SELECT TXNMSTR  ASSIGN   TO TXNMSTR
003700        ORGANIZATION IS INDEXED
003800        ACCESS MODE  IS DYNAMIC
003900        RECORD KEY   IS TXM-TRANSACTION-ID
004000        FILE STATUS  IS FS-STAT-TXM.
004100     SELECT TXNLOUT  ASSIGN   TO TXNLOUT
004200        FILE STATUS  IS  FS-STAT-OUT.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  TXNLPARM
004600     RECORDING MODE IS F
004700     BLOCK CONTAINS 0 RECORDS
004800     RECORD CONTAINS 80 CHARACTERS
004900     DATA RECORD IS LCTL-REC.
005000 01  LCTL-REC.
005100     05  LCTL-MODE                   PIC X(01).
005200         88  LCTL-MODE-INQUIRY           VALUE 'I'.
005300         88  LCTL-MODE-LISTING           VALUE 'L'.
005400     05  LCTL-TRANSACTION-ID         PIC X(32).
005500     05  LCTL-STATUS-FILTER         PIC X(08).
005600     05  LCTL-LIMIT                  PIC 9(03).
005700     05  FILLER                      PIC X(36).
005800 FD  TXNMSTR
005900     LABEL RECORD STANDARD.
006000     COPY TXNMSTR.
006100 FD  TXNLOUT
006200     RECORDING MODE IS F
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORD CONTAINS 132 CHARACTERS
006500     DATA RECORD IS TXNLOUT-REC.
006600 01  TXNLOUT-REC                     PIC X(132).
006700 WORKING-STORAGE SECTION.
006800 77  SW-END-MASTER               PIC X VALUE '0'.
006900     88  END-MASTER                  VALUE '1'.
007000 01  FILE-STATUS-CODES.
007100     05  FS-STAT-PARM            PIC X(02).
007200         88  PARM-OK                 VALUE '00'.
007300     05  FS-STAT-TXM             PIC X(02).
007400         88  TXM-OK                  VALUE '00'.
007500         88  TXM-NOTFOUND            VALUE '23'.
007600     05  FS-STAT-OUT             PIC X(02).
007700         88  OUT-OK                  VALUE '00'.
007710     05  FILLER                  PIC X(04).
007800 01  WS-CONTADORES.
007900     05  WS-LIMIT                PIC S9(4) COMP VALUE 50.
008000     05  WS-TABLE-MAX            PIC S9(4) COMP VALUE 0.
008100     05  LT-IDX1                 PIC S9(4) COMP VALUE 0.
008200     05  LT-IDX2                 PIC S9(4) COMP VALUE 0.
008300     05  WS-MASTER-RECS-READ     PIC S9(8) COMP SYNC VALUE 0.
008400     05  WS-RECS-LISTED          PIC S9(8) COMP SYNC VALUE 0.
008410     05  FILLER                  PIC X(04).
008500*Hold area for the exchange sort, same width as one table entry
008600 01  WS-SWAP-ENTRY.
008700     05  SWP-TRANSACTION-ID      PIC X(32).
008800     05  SWP-GATEWAY             PIC X(10).
008900     05  SWP-PAYMENT-MODE        PIC X(12).
009000     05  SWP-STATUS              PIC X(08).
009100     05  SWP-TOTAL-AMOUNT        PIC 9(7)V99.
009200     05  SWP-CREATED-AT          PIC X(26).
009300 01  WS-SWAP-ENTRY-X REDEFINES WS-SWAP-ENTRY
009400                                     PIC X(97).
009500*Working copy of the master listing table, loaded from TXNMSTR
009600 01  WS-LIST-TABLE.
009700     05  LT-ENTRY OCCURS 1000 TIMES INDEXED BY LT-IDX.
009800         10  LT-TRANSACTION-ID   PIC X(32).
009900         10  LT-GATEWAY          PIC X(10).
010000         10  LT-PAYMENT-MODE     PIC X(12).
010100         10  LT-STATUS           PIC X(08).
010200         10  LT-TOTAL-AMOUNT     PIC 9(7)V99.
010300         10  LT-CREATED-AT       PIC X(26).
010400*    ALTERNATE FLAT VIEW, USED TO BLANK THE WHOLE TABLE IN ONE MOVE
010500 01  WS-LIST-TABLE-X REDEFINES WS-LIST-TABLE
010600                                     PIC X(97000).
010700*Inquiry print lines
010800 01  WS-INQUIRY-LINE.
010900     05  FILLER                  PIC X(15) VALUE 'TRANSACTION-ID:'.
011000     05  IQ-TRANSACTION-ID       PIC X(32).
011100     05  FILLER                  PIC X(85) VALUE SPACES.
011200 01  WS-INQUIRY-LINE-2.
011300     05  FILLER                  PIC X(15) VALUE 'GATEWAY/MODE  :'.
011400     05  IQ-GATEWAY              PIC X(10).
011500     05  FILLER                  PIC X(01) VALUE '/'.
011600     05  IQ-PAYMENT-MODE         PIC X(12).
011700     05  FILLER                  PIC X(94) VALUE SPACES.
011800 01  WS-INQUIRY-LINE-3.
011900     05  FILLER                  PIC X(15) VALUE 'STATUS/AMOUNT :'.
012000     05  IQ-STATUS               PIC X(08).
012100     05  FILLER                  PIC X(01) VALUE SPACES.
012200     05  IQ-TOTAL-AMOUNT         PIC ZZZ,ZZ9.99.
012300     05  FILLER                  PIC X(98) VALUE SPACES.
012400 01  WS-INQUIRY-LINE-4.
012500     05  FILLER                  PIC X(15) VALUE 'CREATED/UPDATED:'.
012600     05  IQ-CREATED-AT           PIC X(26).
012700     05  FILLER                  PIC X(01) VALUE SPACES.
012800     05  IQ-UPDATED-AT           PIC X(26).
012900     05  FILLER                  PIC X(63) VALUE SPACES.
013000 01  WS-NOT-FOUND-LINE.
013100     05  FILLER                  PIC X(17)
013200          VALUE 'NOT FOUND TXN-ID:'.
013300     05  NF-TRANSACTION-ID       PIC X(32).
013400     05  FILLER                  PIC X(83) VALUE SPACES.
013500*Listing detail and trailer lines
013600 01  WS-LISTING-DETAIL.
013700     05  LD-TRANSACTION-ID       PIC X(32).
013800     05  FILLER                  PIC X(02) VALUE SPACES.
013900     05  LD-GATEWAY              PIC X(10).
014000     05  FILLER                  PIC X(02) VALUE SPACES.
014100     05  LD-PAYMENT-MODE         PIC X(12).
014200     05  FILLER                  PIC X(02) VALUE SPACES.
014300     05  LD-STATUS               PIC X(08).
014400     05  FILLER                  PIC X(02) VALUE SPACES.
014500     05  LD-TOTAL-AMOUNT         PIC ZZZ,ZZ9.99.
014600     05  FILLER                  PIC X(02) VALUE SPACES.
014700     05  LD-CREATED-AT           PIC X(26).
014800     05  FILLER                  PIC X(16) VALUE SPACES.
014900*    FLAT VIEW OF THE DETAIL LINE, USED TO BLANK IT BETWEEN ROWS
015000 01  WS-LISTING-DETAIL-X REDEFINES WS-LISTING-DETAIL
015100                                     PIC X(132).
015200 01  WS-LISTING-TRAILER.
015300     05  FILLER                  PIC X(25)
015400          VALUE 'TOTAL RECORDS LISTED    :'.
015500     05  LT-COUNT-OUT            PIC ZZZ9.
015600     05  FILLER                  PIC X(103) VALUE SPACES.
015700 PROCEDURE DIVISION.
015800     PERFORM 000-HOUSEKEEPING.
015900     IF LCTL-MODE-INQUIRY
016000         PERFORM 100-INQUIRY
016100     ELSE
016200         PERFORM 200-LISTING
016300     END-IF
016400     PERFORM 900-TERMINAR.
016500     GOBACK.
016600*
016700 000-HOUSEKEEPING.
016800     DISPLAY "INIT TXNLIST.."
016900     MOVE SPACES TO WS-LIST-TABLE-X
017000     OPEN INPUT  TXNLPARM
017100     IF NOT PARM-OK
017200        DISPLAY 'ERROR IN OPEN INPUT TXNLPARM '
017300        DISPLAY 'FILE STATUS = ' FS-STAT-PARM
017400        GO TO 900-ERROR.
017500     READ TXNLPARM
017600     AT END
017700         DISPLAY 'NO CONTROL RECORD - ABORTING'
017800         GO TO 900-ERROR
017900     END-READ
018000     CLOSE TXNLPARM
018100     IF LCTL-LIMIT = 0
018200         MOVE 50 TO WS-LIMIT
018300     ELSE
018400         MOVE LCTL-LIMIT TO WS-LIMIT
018500     END-IF
018600     OPEN INPUT  TXNMSTR
018700     IF NOT TXM-OK
018800        DISPLAY 'ERROR IN OPEN INPUT TXNMSTR '
018900        DISPLAY 'FILE STATUS = ' FS-STAT-TXM
019000        GO TO 900-ERROR.
019100     OPEN OUTPUT TXNLOUT
019200     IF NOT OUT-OK
019300        DISPLAY 'ERROR IN OPEN OUTPUT TXNLOUT '
019400        DISPLAY 'FILE STATUS = ' FS-STAT-OUT
019500        GO TO 900-ERROR.
019600*
019700*Keyed lookup of one transaction, per the MODE 'I' control record
019800 100-INQUIRY.
019900     MOVE LCTL-TRANSACTION-ID TO TXM-TRANSACTION-ID
020000     READ TXNMSTR
020100     IF TXM-NOTFOUND
020200         MOVE LCTL-TRANSACTION-ID TO NF-TRANSACTION-ID
020300         WRITE TXNLOUT-REC FROM WS-NOT-FOUND-LINE
020400     ELSE
020500         MOVE TXM-TRANSACTION-ID TO IQ-TRANSACTION-ID
020600         WRITE TXNLOUT-REC FROM WS-INQUIRY-LINE
020700         MOVE TXM-GATEWAY        TO IQ-GATEWAY
020800         MOVE TXM-PAYMENT-MODE   TO IQ-PAYMENT-MODE
020900         WRITE TXNLOUT-REC FROM WS-INQUIRY-LINE-2
021000         MOVE TXM-STATUS         TO IQ-STATUS
021100         MOVE TXM-TOTAL-AMOUNT   TO IQ-TOTAL-AMOUNT
021200         WRITE TXNLOUT-REC FROM WS-INQUIRY-LINE-3
021300         MOVE TXM-CREATED-AT     TO IQ-CREATED-AT
021400         MOVE TXM-UPDATED-AT     TO IQ-UPDATED-AT
021500         WRITE TXNLOUT-REC FROM WS-INQUIRY-LINE-4
021600         ADD 1 TO WS-RECS-LISTED
021700     END-IF.
021800*
021900*Loads the whole master, filters by status, sorts and prints
022000 200-LISTING.
022100     PERFORM 210-LOAD-TABLE.
022200     PERFORM 220-SORT-TABLE.
022300     PERFORM 230-PRINT-TABLE.
022400     MOVE WS-RECS-LISTED TO LT-COUNT-OUT
022500     WRITE TXNLOUT-REC FROM WS-LISTING-TRAILER.
022600*
022700 210-LOAD-TABLE.
022800     READ TXNMSTR NEXT RECORD
022900     AT END
023000         SET END-MASTER TO TRUE
023100     NOT AT END
023200         ADD 1 TO WS-MASTER-RECS-READ
023300         IF LCTL-STATUS-FILTER = SPACES
023400            OR LCTL-STATUS-FILTER = TXM-STATUS
023500             ADD 1 TO WS-TABLE-MAX
023600             MOVE TXM-TRANSACTION-ID TO LT-TRANSACTION-ID (WS-TABLE-MAX)
023700             MOVE TXM-GATEWAY        TO LT-GATEWAY (WS-TABLE-MAX)
023800             MOVE TXM-PAYMENT-MODE   TO LT-PAYMENT-MODE (WS-TABLE-MAX)
023900             MOVE TXM-STATUS         TO LT-STATUS (WS-TABLE-MAX)
024000             MOVE TXM-TOTAL-AMOUNT   TO LT-TOTAL-AMOUNT (WS-TABLE-MAX)
024100             MOVE TXM-CREATED-AT     TO LT-CREATED-AT (WS-TABLE-MAX)
024200         END-IF
024300     END-READ
024400     IF NOT END-MASTER
024500         PERFORM 210-LOAD-TABLE
024600     END-IF.
024700*
024800*Descending exchange sort on LT-CREATED-AT, TABLES01's table-driven
024900*style applied to a bubble pass instead of an accumulation
025000 220-SORT-TABLE.
025100     IF WS-TABLE-MAX < 2
025200         GO TO 220-EXIT.
025300     PERFORM 225-COMPARE-SWAP
025400         VARYING LT-IDX1 FROM 1 BY 1
025500             UNTIL LT-IDX1 > WS-TABLE-MAX - 1
025600         AFTER LT-IDX2 FROM 1 BY 1
025700             UNTIL LT-IDX2 > WS-TABLE-MAX - LT-IDX1.
025800 220-EXIT.
025900     EXIT.
026000*
026100*One compare/swap step of the bubble pass, driven by the double
026200*VARYING PERFORM in 220-SORT-TABLE above
026300 225-COMPARE-SWAP.
026400     IF LT-CREATED-AT (LT-IDX2) < LT-CREATED-AT (LT-IDX2 + 1)
026500         MOVE LT-ENTRY (LT-IDX2)     TO WS-SWAP-ENTRY
026600         MOVE LT-ENTRY (LT-IDX2 + 1) TO LT-ENTRY (LT-IDX2)
026700         MOVE WS-SWAP-ENTRY          TO LT-ENTRY (LT-IDX2 + 1)
026800     END-IF.
026900*
027000*Prints the sorted table, capped at WS-LIMIT entries
027100 230-PRINT-TABLE.
027200     PERFORM 235-PRINT-ONE-LINE
027300         VARYING LT-IDX1 FROM 1 BY 1
027400             UNTIL LT-IDX1 > WS-TABLE-MAX
027500                OR LT-IDX1 > WS-LIMIT.
027600*
027700*One print line of the listing, driven by the VARYING PERFORM above
027800 235-PRINT-ONE-LINE.
027900     MOVE LT-TRANSACTION-ID (LT-IDX1) TO LD-TRANSACTION-ID
028000     MOVE LT-GATEWAY (LT-IDX1)        TO LD-GATEWAY
028100     MOVE LT-PAYMENT-MODE (LT-IDX1)   TO LD-PAYMENT-MODE
028200     MOVE LT-STATUS (LT-IDX1)         TO LD-STATUS
028300     MOVE LT-TOTAL-AMOUNT (LT-IDX1)   TO LD-TOTAL-AMOUNT
028400     MOVE LT-CREATED-AT (LT-IDX1)     TO LD-CREATED-AT
028500     WRITE TXNLOUT-REC FROM WS-LISTING-DETAIL
028600     ADD 1 TO WS-RECS-LISTED.
028700*
028800 900-TERMINAR.
028900     DISPLAY "----------------  "
029000     DISPLAY 'Final Statistics: '
029100     DISPLAY "----------------  "
029200     DISPLAY 'Master recs read  : ' WS-MASTER-RECS-READ
029300     DISPLAY 'Recs listed/shown : ' WS-RECS-LISTED
029400     CLOSE TXNMSTR, TXNLOUT
029500     DISPLAY "END PROGR: TXNLIST".
029600*
029700 900-ERROR.
029800     GOBACK.
