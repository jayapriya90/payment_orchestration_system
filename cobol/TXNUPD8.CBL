000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TXNUPD8.
000300 AUTHOR.        L.TORRES.
000400 INSTALLATION.  IBM-BCP.
000500 DATE-WRITTEN.  05-03-1988.
000600 DATE-COMPILED. 05-03-1988.
000700 SECURITY.      NONE.
000800*================================================================*
000900* TRANSACTION MASTER - STATUS UPDATE PROCESS                    *
001000*                                                                *
001100* READS STATUS-UPDATE EVENTS, LOCATES THE MATCHING MASTER RECORD *
001200* BY A KEYED READ ON TRANSACTION-ID, REPLACES ONLY THE NON-BLANK *
001300* EVENT FIELDS, REFRESHES UPDATED-AT AND REWRITES IN PLACE.      *
001400* EVENTS THAT SUPPLY NO FIELDS TO UPDATE (ALL THREE BLANK), OR   *
001500* NAME A TRANSACTION-ID NOT ON THE MASTER, ARE REJECTED WITH A   *
001600* REASON TO REJECT-LOG RATHER THAN APPLIED.                      *
001700*                                                                *
001800* CHANGE LOG                                                     *
001900*  05/03/1988 LTN  ORIGINAL - REQ GW-020                         *
002000*  19/01/1999 LTN  Y2K - TIMESTAMPS CARRY 4-DIGIT YEAR THROUGHOUT*
002100*  08/02/2022 LTN  REJECT REASON NOW CARRIED IN REJECT-LOG       *
002200*                  INSTEAD OF JUST A SHORT CODE - REQ GW-029     *
002300*  14/07/2022 RCH  REMOVED VALUE-COMPARE GUARD - A SUPPLIED      *
002400*                  NON-BLANK FIELD NOW ALWAYS APPLIES AND        *
002500*                  REFRESHES UPDATED-AT PER REQ GW-020 AS        *
002510*                  WRITTEN; PRIOR BUILD SILENTLY SKIPPED A       *
002520*                  FIELD WHEN IT MATCHED THE MASTER VALUE        *
002600*================================================================*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM.
003000 OBJECT-COMPUTER.   IBM.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT TXNUEVT  ASSIGN   TO TXNUEVT
003600        FILE STATUS  IS  FS-STAT-UEVT.
003700     SELECT TXNMSTR  ASSIGN   TO TXNMSTR
003800        ORGANIZATION IS INDEXED
003900        ACCESS MODE  IS DYNAMIC
004000        RECORD KEY   IS TXM-TRANSACTION-ID
004100        FILE STATUS  IS FS-STAT-TXM.
004200     SELECT REJLOG   ASSIGN   TO REJLOG
004300        FILE STATUS  IS  FS-STAT-REJ.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  TXNUEVT
004700     RECORDING MODE IS F
004800     BLOCK CONTAINS 0 RECORDS
004900     RECORD CONTAINS 115 CHARACTERS
005000     DATA RECORD IS TXNUEVT-REC.
005100 01  TXNUEVT-REC.
005200     05  UEVT-TRANSACTION-ID         PIC X(32).
005300     05  UEVT-NEW-STATUS             PIC X(08).
005400     05  UEVT-GATEWAY-TXN-ID         PIC X(32).
005500     05  UEVT-GATEWAY-RESPONSE       PIC X(40).
005600     05  FILLER                      PIC X(03).
005700 FD  TXNMSTR
005800     LABEL RECORD STANDARD.
005900     COPY TXNMSTR.
006000 FD  REJLOG
006100     RECORDING MODE IS F
006200     BLOCK CONTAINS 0 RECORDS
006300     RECORD CONTAINS 80 CHARACTERS
006400     DATA RECORD IS REJ-REC.
006500 01  REJ-REC.
006600     05  REJ-TRANSACTION-ID          PIC X(32).
006700     05  FILLER                      PIC X(02) VALUE SPACES.
006800     05  REJ-REASON                  PIC X(40).
006900     05  FILLER                      PIC X(06) VALUE SPACES.
007000 WORKING-STORAGE SECTION.
007100 77  SW-END-EVENTS               PIC X VALUE '0'.
007200     88  END-EVENTS                  VALUE '1'.
007300 77  SW-ANY-CHANGE               PIC X VALUE 'N'.
007400     88  FIELD-CHANGED               VALUE 'Y'.
007500 01  FILE-STATUS-CODES.
007600     05  FS-STAT-UEVT            PIC X(02).
007700         88  UEVT-OK                 VALUE '00'.
007800     05  FS-STAT-TXM             PIC X(02).
007900         88  TXM-OK                  VALUE '00'.
008000         88  TXM-NOTFOUND            VALUE '23'.
008100     05  FS-STAT-REJ             PIC X(02).
008200         88  REJ-OK                  VALUE '00'.
008210     05  FILLER                  PIC X(04).
008300 01  WS-CONTADORES.
008400     05  WS-EVENTS-READ          PIC S9(8) COMP SYNC VALUE 0.
008500     05  WS-EVENTS-APPLIED       PIC S9(8) COMP SYNC VALUE 0.
008600     05  WS-EVENTS-REJECTED      PIC S9(8) COMP SYNC VALUE 0.
008610     05  FILLER                  PIC X(04).
008700*Current run timestamp, used to refresh UPDATED-AT on every hit
008800 01  WS-TIMESTAMP-DATE           PIC 9(08) VALUE 0.
008900 01  WS-TIMESTAMP-DATE-PARTS REDEFINES WS-TIMESTAMP-DATE.
009000     05  WS-TS-YEAR              PIC 9(04).
009100     05  WS-TS-MONTH             PIC 9(02).
009200     05  WS-TS-DAY               PIC 9(02).
009300 01  WS-TIMESTAMP-TIME           PIC 9(08) VALUE 0.
009400 01  WS-TIMESTAMP-TIME-PARTS REDEFINES WS-TIMESTAMP-TIME.
009500     05  WS-TS-HOUR              PIC 9(02).
009600     05  WS-TS-MINUTE            PIC 9(02).
009700     05  WS-TS-SECOND            PIC 9(02).
009800     05  WS-TS-CENTISEC          PIC 9(02).
009900 01  WS-RUN-TIMESTAMP            PIC X(26).
010000 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
010100     05  WS-RT-YEAR              PIC 9(04).
010200     05  FILLER                  PIC X VALUE '-'.
010300     05  WS-RT-MONTH             PIC 9(02).
010400     05  FILLER                  PIC X VALUE '-'.
010500     05  WS-RT-DAY               PIC 9(02).
010600     05  FILLER                  PIC X VALUE '-'.
010700     05  WS-RT-HOUR              PIC 9(02).
010800     05  FILLER                  PIC X VALUE '.'.
010900     05  WS-RT-MINUTE            PIC 9(02).
011000     05  FILLER                  PIC X VALUE '.'.
011100     05  WS-RT-SECOND            PIC 9(02).
011200     05  FILLER                  PIC X VALUE '.'.
011300     05  WS-RT-MICRO             PIC 9(06) VALUE 0.
011400 PROCEDURE DIVISION.
011500     PERFORM 000-HOUSEKEEPING.
011600     PERFORM 100-MAINLINE UNTIL END-EVENTS.
011700     PERFORM 900-TERMINAR.
011800     GOBACK.
011900*
012000 000-HOUSEKEEPING.
012100     DISPLAY "INIT TXNUPD8.."
012200     ACCEPT WS-TIMESTAMP-DATE FROM DATE YYYYMMDD
012300     ACCEPT WS-TIMESTAMP-TIME FROM TIME
012400     MOVE WS-TS-YEAR   TO WS-RT-YEAR
012500     MOVE WS-TS-MONTH  TO WS-RT-MONTH
012600     MOVE WS-TS-DAY    TO WS-RT-DAY
012700     MOVE WS-TS-HOUR   TO WS-RT-HOUR
012800     MOVE WS-TS-MINUTE TO WS-RT-MINUTE
012900     MOVE WS-TS-SECOND TO WS-RT-SECOND
013000     MOVE 0            TO WS-RT-MICRO
013100     OPEN INPUT  TXNUEVT
013200     IF NOT UEVT-OK
013300        DISPLAY 'ERROR IN OPEN INPUT TXNUEVT '
013400        DISPLAY 'FILE STATUS = ' FS-STAT-UEVT
013500        GO TO 900-ERROR.
013600     OPEN I-O    TXNMSTR
013700     IF NOT TXM-OK
013800        DISPLAY 'ERROR IN OPEN I-O TXNMSTR '
013900        DISPLAY 'FILE STATUS = ' FS-STAT-TXM
014000        GO TO 900-ERROR.
014100     OPEN OUTPUT REJLOG
014200     IF NOT REJ-OK
014300        DISPLAY 'ERROR IN OPEN OUTPUT REJLOG '
014400        DISPLAY 'FILE STATUS = ' FS-STAT-REJ
014500        GO TO 900-ERROR.
014600     PERFORM 290-READ-EVENT.
014700*
014800 100-MAINLINE.
014900     ADD 1 TO WS-EVENTS-READ
015000     IF UEVT-NEW-STATUS       = SPACES
015100        AND UEVT-GATEWAY-TXN-ID    = SPACES
015200        AND UEVT-GATEWAY-RESPONSE  = SPACES
015300         MOVE UEVT-TRANSACTION-ID   TO REJ-TRANSACTION-ID
015400         MOVE 'no fields to update' TO REJ-REASON
015500         PERFORM 180-WRITE-REJECT
015600     ELSE
015700         MOVE UEVT-TRANSACTION-ID TO TXM-TRANSACTION-ID
015800         READ TXNMSTR
015900         IF TXM-NOTFOUND
016000             MOVE UEVT-TRANSACTION-ID    TO REJ-TRANSACTION-ID
016100             MOVE 'transaction not found' TO REJ-REASON
016200             PERFORM 180-WRITE-REJECT
016300         ELSE
016400             PERFORM 110-APPLY-UPDATE
016500         END-IF
016600     END-IF
016700     PERFORM 290-READ-EVENT.
016800*
016900*Applies the non-blank event fields to the master record already
017000*held by the keyed READ, then rewrites it when something changed
017100 110-APPLY-UPDATE.
017200     MOVE 'N' TO SW-ANY-CHANGE
017300     IF UEVT-NEW-STATUS NOT = SPACES
017320         MOVE UEVT-NEW-STATUS TO TXM-STATUS
017500         MOVE 'Y' TO SW-ANY-CHANGE
017600     END-IF
017700     IF UEVT-GATEWAY-TXN-ID NOT = SPACES
017900         MOVE UEVT-GATEWAY-TXN-ID TO TXM-GATEWAY-TXN-ID
018000         MOVE 'Y' TO SW-ANY-CHANGE
018100     END-IF
018200     IF UEVT-GATEWAY-RESPONSE NOT = SPACES
018400         MOVE UEVT-GATEWAY-RESPONSE TO TXM-GATEWAY-RESPONSE
018500         MOVE 'Y' TO SW-ANY-CHANGE
018600     END-IF
018700*Any non-blank event field refreshes UPDATED-AT, even when it
018710*happens to match what is already on the master (REQ GW-020)
018720     IF FIELD-CHANGED
018800         MOVE WS-RUN-TIMESTAMP TO TXM-UPDATED-AT
018900         REWRITE TXM-TRANSACTION-RECORD
019000         IF TXM-OK
019100             ADD 1 TO WS-EVENTS-APPLIED
019200         ELSE
019300             DISPLAY 'ERROR REWRITING TXNMSTR FOR '
019400                 UEVT-TRANSACTION-ID
019500             DISPLAY 'FILE STATUS = ' FS-STAT-TXM
019600         END-IF
019700     ELSE
019800         MOVE UEVT-TRANSACTION-ID     TO REJ-TRANSACTION-ID
019900         MOVE 'no fields to update'   TO REJ-REASON
020000         PERFORM 180-WRITE-REJECT
020100     END-IF.
020200*
020300 180-WRITE-REJECT.
020400     WRITE REJ-REC
020500     ADD 1 TO WS-EVENTS-REJECTED.
020600*
020700 290-READ-EVENT.
020800     READ TXNUEVT
020900     AT END
021000         SET END-EVENTS TO TRUE
021100     END-READ.
021200*
021300 900-TERMINAR.
021400     DISPLAY "----------------  "
021500     DISPLAY 'Final Statistics: '
021600     DISPLAY "----------------  "
021700     DISPLAY 'Events read       : ' WS-EVENTS-READ
021800     DISPLAY 'Events applied    : ' WS-EVENTS-APPLIED
021900     DISPLAY 'Events rejected   : ' WS-EVENTS-REJECTED
022000     CLOSE TXNUEVT, TXNMSTR, REJLOG
022100     DISPLAY "END PROGR: TXNUPD8".
022200*
022300 900-ERROR.
022400     GOBACK.
