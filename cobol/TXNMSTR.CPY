000100*===============================================================*
000200* TXNMSTR  -- PAYMENT GATEWAY TRANSACTION MASTER RECORD         *
000300*                                                               *
000400* ONE OCCURRENCE PER CHECKOUT TRANSACTION ACCEPTED BY A         *
000500* GATEWAY.  RECORD IS LOGICALLY KEYED BY TXM-TRANSACTION-ID;    *
000600* TXM-ID IS THE SEQUENTIAL RECORD NUMBER ASSIGNED AT CREATE     *
000700* TIME AND NEVER REUSED.                                        *
000800*                                                               *
000900* CHANGE LOG                                                    *
001000*  30/07/2020 RCH  ORIGINAL LAYOUT (CLAIMREC)                   *
001100*  14/03/2021 RCH  REWORKED FOR GATEWAY TXN MASTER - REQ GW-004 *
001200*  02/11/2021 LTN  ADDED GATEWAY-TXN-ID / GATEWAY-RESPONSE      *
001300*                  FIELDS PER GW-019 (GATEWAY CALLBACK DATA)    *
001400*  19/01/1999 RCH  Y2K - CREATED-AT/UPDATED-AT CARRY 4-DIGIT    *
001500*                  YEAR, NO 2-DIGIT YEAR FIELDS REMAIN HERE     *
001600*  07/06/2022 LTN  WIDENED GATEWAY-RESPONSE TO X(40) PER GW-041 *
001700*===============================================================*
001800  01  TXM-TRANSACTION-RECORD.
001900*     SEQUENTIAL RECORD NUMBER, ASSIGNED AT CREATE, NEVER REUSED
002000      05  TXM-ID                      PIC 9(09).
002100*     CALLER-SUPPLIED UNIQUE ID, GENERATED WHEN BLANK ON CREATE
002200      05  TXM-TRANSACTION-ID          PIC X(32).
002300*     GATEWAY DETAILS
002400      05  TXM-GATEWAY-DETAILS.
002500          10  TXM-GATEWAY             PIC X(10).
002600              88  TXM-GW-RAZORPAY         VALUE 'Razorpay'.
002700              88  TXM-GW-PAYU             VALUE 'PayU'.
002800              88  TXM-GW-CASHFREE         VALUE 'Cashfree'.
002900          10  TXM-PAYMENT-MODE        PIC X(12).
003000              88  TXM-MODE-DEBIT          VALUE 'debit_card'.
003100              88  TXM-MODE-CREDIT         VALUE 'credit_card'.
003200              88  TXM-MODE-NETBANK        VALUE 'netbanking'.
003300              88  TXM-MODE-UPI            VALUE 'upi'.
003400*     AMOUNT DETAILS, RUPEES, 2 DECIMALS
003500      05  TXM-AMOUNT-DETAILS.
003600          10  TXM-BASE-AMOUNT         PIC 9(7)V99.
003700          10  TXM-FEE-AMOUNT          PIC 9(7)V99.
003800          10  TXM-TOTAL-AMOUNT        PIC 9(7)V99.
003900*     STATUS OF THE TRANSACTION AS LAST REPORTED BY THE GATEWAY
004000      05  TXM-STATUS                  PIC X(08).
004100          88  TXM-ST-PENDING              VALUE 'pending'.
004200          88  TXM-ST-SUCCESS              VALUE 'success'.
004300          88  TXM-ST-FAILED               VALUE 'failed'.
004400*     GATEWAY CALLBACK DATA, BLANK UNTIL FIRST STATUS UPDATE
004500      05  TXM-GATEWAY-CALLBACK.
004600          10  TXM-GATEWAY-TXN-ID      PIC X(32).
004700          10  TXM-GATEWAY-RESPONSE    PIC X(40).
004800*     TIMESTAMPS, FORMAT YYYY-MM-DD-HH.MM.SS(.FFFFFF)
004900      05  TXM-CREATED-AT              PIC X(26).
005000      05  TXM-CREATED-AT-PARTS REDEFINES TXM-CREATED-AT.
005100          10  TXM-CRE-YEAR            PIC 9(04).
005200          10  FILLER                  PIC X VALUE '-'.
005300          10  TXM-CRE-MONTH           PIC 9(02).
005400          10  FILLER                  PIC X VALUE '-'.
005500          10  TXM-CRE-DAY             PIC 9(02).
005600          10  FILLER                  PIC X VALUE '-'.
005700          10  TXM-CRE-HOUR            PIC 9(02).
005800          10  FILLER                  PIC X VALUE '.'.
005900          10  TXM-CRE-MINUTE          PIC 9(02).
006000          10  FILLER                  PIC X VALUE '.'.
006100          10  TXM-CRE-SECOND          PIC 9(02).
006200          10  FILLER                  PIC X(07).
006300      05  TXM-UPDATED-AT              PIC X(26).
006400      05  TXM-UPDATED-AT-PARTS REDEFINES TXM-UPDATED-AT.
006500          10  TXM-UPD-YEAR            PIC 9(04).
006600          10  FILLER                  PIC X VALUE '-'.
006700          10  TXM-UPD-MONTH           PIC 9(02).
006800          10  FILLER                  PIC X VALUE '-'.
006900          10  TXM-UPD-DAY             PIC 9(02).
007000          10  FILLER                  PIC X(13).
007100*     ALTERNATE VIEW USED BY SUCCRATE / SRATELKP WHEN ONLY THE
007200*     DATE PORTION OF TXM-CREATED-AT IS NEEDED FOR WINDOWING
007300      05  TXM-CREATED-DATE-ONLY REDEFINES TXM-CREATED-AT.
007310          10  TXM-CRE-DATE-ONLY       PIC X(10).
007320          10  FILLER                  PIC X(16).
007500      05  FILLER                      PIC X(55).
