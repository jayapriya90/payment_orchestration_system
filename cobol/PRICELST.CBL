000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRICELST.
000300 AUTHOR.        L.TORRES.
000400 INSTALLATION.  IBM-BCP.
000500 DATE-WRITTEN.  22-09-1989.
000600 DATE-COMPILED. 22-09-1989.
000700 SECURITY.      NONE.
000800*================================================================*
000900* CHECKOUT PRICING LISTING                                      *
001000*                                                                *
001100* PRINT FORM OF PAYMENT-OPTIONS.  EACH CHECKOUT REQUEST PRODUCES *
001200* A SUB-HEADING (CONTROL BREAK ON REQUEST-ID) FOLLOWED BY ITS 9  *
001300* PRICED (GATEWAY, MODE) DETAIL LINES, WITH A "RECOMMENDED"      *
001400* MARKER ON THE OPTION GWPRICE SELECTED.                         *
001500*                                                                *
001600* CHANGE LOG                                                     *
001700*  22/09/1989 LTN  ORIGINAL - REQ GW-026                         *
001800*  19/01/1999 LTN  Y2K - NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM  *
001900*  30/06/2022 RCH  HIGH/LOW REQUEST TOTAL NOW SHOWN IN THE       *
002000*                  TRAILER PER REQ GW-042                        *
002100*================================================================*
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER.   IBM.
002500 OBJECT-COMPUTER.   IBM.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT CKOUT    ASSIGN   TO CKOUT
003100        FILE STATUS  IS  FS-STAT-CKOUT.
003200     SELECT PRLOUT   ASSIGN   TO PRLOUT
003300        FILE STATUS  IS  FS-STAT-PRL.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  CKOUT
003700     RECORDING MODE IS F
003800     BLOCK CONTAINS 0 RECORDS
003900     RECORD CONTAINS 80 CHARACTERS
004000     LABEL RECORDS ARE STANDARD
004100     DATA RECORD IS CKO-OPTION-RECORD.
004200     COPY CKOPTREC.
004300 FD  PRLOUT
004400     RECORDING MODE IS F
004500     BLOCK CONTAINS 0 RECORDS
004600     RECORD CONTAINS 132 CHARACTERS
004700     DATA RECORD IS PRL-REPORT-LINE.
004800 01  PRL-REPORT-LINE                 PIC X(132).
004900 WORKING-STORAGE SECTION.
005000 77  SW-END                      PIC X VALUE '0'.
005100     88  END-OF-FILE                 VALUE '1'.
005200 01  FILE-STATUS-CODES.
005300     05  FS-STAT-CKOUT           PIC X(02).
005400         88  CKOUT-OK                VALUE '00'.
005500     05  FS-STAT-PRL             PIC X(02).
005600         88  PRL-OK                  VALUE '00'.
005650     05  FILLER                  PIC X(04).
005700 01  WS-CONTADORES.
005800     05  WS-OPTIONS-READ         PIC S9(8) COMP SYNC VALUE 0.
005900     05  WS-REQUESTS-SEEN        PIC S9(6) COMP     VALUE 0.
006000     05  WS-NUM-LINES            PIC S9(4) COMP VALUE 99.
006050     05  FILLER                  PIC X(04).
006100 01  WS-SAVE-REQUEST-ID          PIC X(08) VALUE SPACES.
006150 01  WS-RUN-DATE                 PIC X(15).
006160*    ALTERNATE YEAR/MONTH/DAY VIEW OF THE RUN DATE, USED TO LOAD
006170*    THE HEADER WITHOUT REFERENCE-MODIFYING WS-RUN-DATE DIRECTLY
006180 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
006190     05  WS-RD-YEAR              PIC X(04).
006195     05  WS-RD-MONTH             PIC X(02).
006196     05  WS-RD-DAY               PIC X(02).
006197     05  FILLER                  PIC X(07).
006300*High/low cost totals across all requests on this run
006400 01  WS-HIGH-TOTAL               PIC 9(7)V99 VALUE 0.
006500 01  WS-LOW-TOTAL                PIC 9(7)V99 VALUE 999999.99.
006600*Alternate packed view of the two totals, used only to reset
006700*both to their starting extremes with one MOVE in 000-OPEN-FILES
006800 01  WS-TOTAL-EXTREMES.
006900     05  WE-HIGH                 PIC 9(7)V99.
007000     05  WE-LOW                  PIC 9(7)V99.
007100 01  WS-TOTAL-EXTREMES-X REDEFINES WS-TOTAL-EXTREMES
007200                                     PIC X(18).
007300*Report lines, CLAIMPRO/FAVRPT banner-plus-control-break style
007400 01  WS-REPORT-LINES.
007500     02  HEADER-01.
007600         05  FILLER                 PIC X VALUE SPACE.
007700         05  DATE-HEAD01.
007800             10  DATE-HEAD01-YEAR   PIC X(04).
007900             10  FILLER             PIC X VALUE '/'.
008000             10  DATE-HEAD01-MONTH  PIC X(02).
008100             10  FILLER             PIC X VALUE '/'.
008200             10  DATE-HEAD01-DAY    PIC X(02).
008300         05  FILLER                 PIC X(25) VALUE SPACES.
008400         05  FILLER                 PIC X(40)
008500             VALUE 'Checkout Pricing Listing'.
008600     02  REQUEST-BREAK-LINE.
008700         05  FILLER                 PIC X VALUE SPACE.
008800         05  FILLER                 PIC X(15)
008900             VALUE 'REQUEST-ID: '.
009000         05  REQ-ID-OU              PIC X(08).
009100         05  FILLER                 PIC X(100) VALUE SPACES.
009200     02  DETAIL-HEADING.
009300         05  FILLER                 PIC X VALUE SPACE.
009400         05  FILLER                 PIC X(10) VALUE 'GATEWAY'.
009500         05  FILLER                 PIC X(13) VALUE 'MODE'.
009600         05  FILLER                 PIC X(10) VALUE 'BASE'.
009700         05  FILLER                 PIC X(08) VALUE 'FEE %'.
009800         05  FILLER                 PIC X(10) VALUE 'FEE'.
009900         05  FILLER                 PIC X(10) VALUE 'TOTAL'.
010000         05  FILLER                 PIC X(08) VALUE 'RATE'.
010100         05  FILLER                 PIC X(12) VALUE SPACES.
010200     02  DETAIL-RECORD.
010300         05  FILLER                  PIC X VALUE SPACE.
010400         05  GATEWAY-OU              PIC X(10).
010500         05  FILLER                  PIC X VALUE SPACE.
010600         05  MODE-OU                 PIC X(12).
010700         05  FILLER                  PIC X VALUE SPACE.
010800         05  BASE-OU                 PIC Z,ZZZ,ZZ9.99.
010900         05  FILLER                  PIC X VALUE SPACE.
011000         05  FEEPCT-OU               PIC Z9.99.
011100         05  FILLER                  PIC X VALUE SPACE.
011200         05  FEE-OU                  PIC Z,ZZZ,ZZ9.99.
011300         05  FILLER                  PIC X VALUE SPACE.
011400         05  TOTAL-OU                PIC Z,ZZZ,ZZ9.99.
011500         05  FILLER                  PIC X VALUE SPACE.
011600         05  RATE-OU                 PIC ZZ9.99.
011700         05  FILLER                  PIC X VALUE SPACE.
011800         05  RECOMMEND-OU            PIC X(11).
011810*    FLAT VIEW OF THE DETAIL LINE, USED TO BLANK IT BETWEEN ROWS
011820     02  DETAIL-RECORD-X REDEFINES DETAIL-RECORD
011830                                     PIC X(82).
011900     02  FOOTER-01.
012000         05  FILLER                 PIC X VALUE SPACE.
012100         05  FILLER                 PIC X(50) VALUE ALL '-'.
012200     02  FOOTER-02.
012300         05  FILLER                 PIC X VALUE SPACE.
012400         05  FILLER                 PIC X(27)
012500             VALUE 'REQUESTS PRICED           :'.
012600         05  REQ-COUNT-OU           PIC ZZZ,ZZ9.
012700     02  FOOTER-03.
012800         05  FILLER                 PIC X VALUE SPACE.
012900         05  FILLER                 PIC X(27)
013000             VALUE 'OPTIONS LISTED             :'.
013100         05  OPT-COUNT-OU           PIC ZZZ,ZZ9.
013200     02  FOOTER-04.
013300         05  FILLER                 PIC X VALUE SPACE.
013400         05  FILLER                 PIC X(27)
013500             VALUE 'HIGHEST TOTAL AMOUNT SEEN  :'.
013600         05  HIGH-TOTAL-OU          PIC Z,ZZZ,ZZ9.99.
013700     02  FOOTER-05.
013800         05  FILLER                 PIC X VALUE SPACE.
013900         05  FILLER                 PIC X(27)
014000             VALUE 'LOWEST TOTAL AMOUNT SEEN   :'.
014100         05  LOW-TOTAL-OU           PIC Z,ZZZ,ZZ9.99.
014200 PROCEDURE DIVISION.
014300     PERFORM 000-OPEN-FILES.
014400     PERFORM 100-LISTAR UNTIL END-OF-FILE.
014500     PERFORM 900-TERMINAR.
014600     GOBACK.
014700*
014800 000-OPEN-FILES.
014900     DISPLAY "INIT PRICELST.."
015000     ACCEPT WS-RUN-DATE FROM DATE
015100     MOVE 0        TO WE-HIGH
015200     MOVE 999999.99 TO WE-LOW
015300     MOVE WE-HIGH  TO WS-HIGH-TOTAL
015400     MOVE WE-LOW   TO WS-LOW-TOTAL
015500     OPEN INPUT  CKOUT
015600     IF NOT CKOUT-OK
015700        DISPLAY 'ERROR IN OPEN INPUT CKOUT '
015800        DISPLAY 'FILE STATUS = ' FS-STAT-CKOUT
015900        GO TO 900-ERROR.
016000     OPEN OUTPUT PRLOUT
016100     IF NOT PRL-OK
016200        DISPLAY 'ERROR IN OPEN OUTPUT PRLOUT '
016300        DISPLAY 'FILE STATUS = ' FS-STAT-PRL
016400        GO TO 900-ERROR.
016500     MOVE WS-RUN-DATE (1:4) TO DATE-HEAD01-YEAR
016600     MOVE WS-RUN-DATE (5:2) TO DATE-HEAD01-MONTH
016700     MOVE WS-RUN-DATE (7:2) TO DATE-HEAD01-DAY
016800     WRITE PRL-REPORT-LINE FROM HEADER-01
016900     READ CKOUT
017000     AT END
017100         SET END-OF-FILE TO TRUE
017200     END-READ.
017300*
017400 100-LISTAR.
017500     ADD 1 TO WS-OPTIONS-READ
017600     IF CKO-REQUEST-ID NOT = WS-SAVE-REQUEST-ID
017700         PERFORM 150-REQUEST-BREAK
017800     END-IF
017900     MOVE CKO-GATEWAY         TO GATEWAY-OU
018000     MOVE CKO-PAYMENT-MODE    TO MODE-OU
018100     MOVE CKO-BASE-AMOUNT     TO BASE-OU
018200     MOVE CKO-FEE-PERCENTAGE  TO FEEPCT-OU
018300     MOVE CKO-FEE-AMOUNT      TO FEE-OU
018400     MOVE CKO-TOTAL-AMOUNT    TO TOTAL-OU
018500     MOVE CKO-SUCCESS-RATE    TO RATE-OU
018600     IF CKO-IS-RECOMMENDED
018700         MOVE 'RECOMMENDED' TO RECOMMEND-OU
018800     ELSE
018900         MOVE SPACES        TO RECOMMEND-OU
019000     END-IF
019100     WRITE PRL-REPORT-LINE FROM DETAIL-RECORD
019200     IF CKO-TOTAL-AMOUNT > WS-HIGH-TOTAL
019300         MOVE CKO-TOTAL-AMOUNT TO WS-HIGH-TOTAL
019400     END-IF
019500     IF CKO-TOTAL-AMOUNT < WS-LOW-TOTAL
019600         MOVE CKO-TOTAL-AMOUNT TO WS-LOW-TOTAL
019700     END-IF
019800     READ CKOUT
019900     AT END
020000         SET END-OF-FILE TO TRUE
020100     END-READ.
020200*
020300*New REQUEST-ID encountered - print the sub-heading and column
020400*titles before the first of its 9 detail lines
020500 150-REQUEST-BREAK.
020600     MOVE CKO-REQUEST-ID TO WS-SAVE-REQUEST-ID
020700     ADD 1 TO WS-REQUESTS-SEEN
020800     MOVE CKO-REQUEST-ID TO REQ-ID-OU
020900     WRITE PRL-REPORT-LINE FROM REQUEST-BREAK-LINE
021000     WRITE PRL-REPORT-LINE FROM DETAIL-HEADING.
021100*
021200 900-TERMINAR.
021300     WRITE PRL-REPORT-LINE FROM FOOTER-01
021400     MOVE WS-REQUESTS-SEEN TO REQ-COUNT-OU
021500     WRITE PRL-REPORT-LINE FROM FOOTER-02
021600     MOVE WS-OPTIONS-READ  TO OPT-COUNT-OU
021700     WRITE PRL-REPORT-LINE FROM FOOTER-03
021800     MOVE WS-HIGH-TOTAL    TO HIGH-TOTAL-OU
021900     WRITE PRL-REPORT-LINE FROM FOOTER-04
022000     MOVE WS-LOW-TOTAL     TO LOW-TOTAL-OU
022100     WRITE PRL-REPORT-LINE FROM FOOTER-05
022200     DISPLAY "----------------  "
022300     DISPLAY 'Final Statistics: '
022400     DISPLAY "----------------  "
022500     DISPLAY 'Options read      : ' WS-OPTIONS-READ
022600     DISPLAY 'Requests priced   : ' WS-REQUESTS-SEEN
022700     CLOSE CKOUT, PRLOUT
022800     DISPLAY "END PROGR: PRICELST".
022900*
023000 900-ERROR.
023100     GOBACK.
